000100******************************************************************
000200*    ICPSPOST  -  CLAIM PAYMENT POSTING RUN
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     ICPSPOST.
000600 AUTHOR.         BERTIL K.
000700 INSTALLATION.   PBS DATA SYSTEMS.
000800 DATE-WRITTEN.   1998-11-02.
000900 DATE-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001100******************************************************************
001200*    CHANGE LOG
001300*
001400*    1998-11-02 BK  FIRST VERSION.  REPLACES THE MANUAL REVIEW OF
001500*                   THE DEBTOR-PAYMENTS INBOX WITH A BATCH RUN
001600*                   THAT READS THE PAYMENT REQUEST FILE AGAINST
001700*                   THE CLAIM MASTER AND POSTS OR REJECTS EACH
001800*                   ONE.  BUILT FROM THE BANKGIRO IMPORT JOB
001900*                   (READBG) SHAPE - READ, VALIDATE, COUNT.
002000*    1998-11-09 BK  ADDED THE PAYMENT LEDGER LOAD FOR
002100*                   TRANSACTION-ID UNIQUENESS CHECKING ACROSS
002200*                   RUNS, NOT JUST WITHIN THE CURRENT FILE.
002300*    1998-12-04 PB  ADDED REJECT-REASON BREAKDOWN TO THE
002400*                   END-OF-RUN TOTALS, REQUESTED BY THE CLAIMS
002500*                   DESK SO THEY CAN SEE WHY A BATCH WAS LIGHT.
002600*    1999-01-18 BK  Y2K REVIEW - SUBMITTED-DATE AND PAYMENT-DATE
002700*                   ARE BOTH FULL CCYYMMDD ALREADY, NO WINDOWING
002800*                   NEEDED HERE.  SIGNED OFF BK/PB.
002900*    1999-06-07 SS  TIGHTENED THE TRANSACTION-ID FORMAT CHECK -
003000*                   THE OLD ONE LET A BLANK ID THROUGH AS "VALID"
003100*                   BECAUSE SPACES PASSED THE ALPHANUMERIC TEST.
003200*    2001-03-14 PB  CLAIM MASTER NOW LOADED INTO A TABLE AND
003300*                   SEARCHED INSTEAD OF RE-READ PER REQUEST -
003400*                   FILE WAS BEING OPENED ONCE PER TRANSACTION
003500*                   BY MISTAKE AND THE JOB WAS CRAWLING.
003600*    2004-02-20 SS  DB2 RETIRED FROM THIS JOB (SEE THE COPYLIB
003700*                   Z0900 NOTE) - CLAIM MASTER AND THE LEDGER ARE
003800*                   NOW FLAT FILES, GNUCOBOL BUILD HAS NO ISAM
003900*                   HANDLER SO BOTH ARE LOADED INTO MEMORY.
004000*    2007-09-11 BK  AMOUNT-EXCEEDS-CLAIM REASON SPLIT OUT FROM
004100*                   THE GENERIC BAD-AMOUNT REASON, TICKET
004200*                   PBS-0512, AUDIT WANTED THEM COUNTED APART.
004300*    2013-05-02 PB  CALLS ICPSLOG AT END OF RUN TO WRITE THE
004400*                   CONTROL TOTALS TO THE RUN LOG AS WELL AS THE
004500*                   CONSOLE, TICKET PBS-0689.
004600*    2013-05-02 PB  REPLACED THE VARYING SCAN LOOPS WITH PLAIN
004700*                   PERFORM-UNTIL PARAGRAPHS, SHOP STANDARD IS
004800*                   NOT TO NEST LOOP LOGIC INLINE.
004900*    2014-02-21 SS  DROPPED THE UPSI-0 TEST/PROD SWITCH FROM
005000*                   SPECIAL-NAMES - IT WAS NEVER WIRED TO ANY
005100*                   BRANCH IN THIS PROGRAM, JUST CARRIED OVER
005200*                   FROM THE PROPOSAL AND NEVER FINISHED.
005300*    2014-02-21 SS  CLAIMED-AMOUNT AND POSTED-AMOUNT FIELDS WERE
005400*                   DISPLAY, NOT COMP-3 LIKE EVERY OTHER MONEY
005500*                   FIELD IN THE SHOP'S COPYBOOKS - REPACKED
005600*                   WS-CL-AMOUNT, WS-AMOUNT-POSTED-TOTAL, AND THE
005700*                   PAYREQ/CLAIM/PAYOUT COPYBOOK AMOUNTS TO MATCH.
005800*                   TICKET PBS-0701.
005900*    2014-03-10 SS  A NEW HIRE COVERING FOR BK'S VACATION COULD
006000*                   NOT FOLLOW THE SIX-CHECK EDIT ORDER FROM THE
006100*                   CODE ALONE AND ALMOST CHANGED THE SEQUENCE.
006200*                   ADDED A RATIONALE COMMENT AHEAD OF EVERY
006300*                   PARAGRAPH IN THIS PROGRAM EXPLAINING WHAT IT
006400*                   DOES AND WHY, NOT JUST WHAT THE CODE SAYS.
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.  IBM-PC.
006900 OBJECT-COMPUTER.  IBM-PC.
007000*    C01 DRIVES THE PAGE-EJECT ON THE PRINTED CONTROL-TOTAL
007100*    REPORT USED BEFORE THE 2013-05-02 REWORK TO CONSOLE-ONLY
007200*    OUTPUT; LEFT DECLARED SINCE SOME SHOPS STILL ROUTE THE
007300*    SYSOUT TO A PRINTER CLASS.  THE TWO CLASS CONDITIONS ARE
007400*    TESTED IN 242-CHECK-CHAR BELOW, PART OF THE TRANSACTION-ID
007500*    FORMAT EDIT.
007600 SPECIAL-NAMES.
007700     C01                     IS TOP-OF-FORM
007800     CLASS WS-CLASS-UPPER    IS 'A' THRU 'Z'
007900     CLASS WS-CLASS-DIGIT    IS '0' THRU '9'.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200*    ALL FIVE FILES ARE LINE SEQUENTIAL, NOT ISAM - SEE THE
008300*    2004-02-20 CHANGE-LOG ENTRY ABOVE.  THE CLAIM MASTER AND
008400*    THE PAYMENT LEDGER ARE READ ONCE EACH AT START OF RUN AND
008500*    HELD IN WORKING STORAGE FOR THE REST OF THE RUN.
008600     SELECT PAYMENT-REQUEST-FILE
008700         ASSIGN TO 'PAYREQ'
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-PAYREQ-FS.
009000
009100     SELECT CLAIM-MASTER-FILE
009200         ASSIGN TO 'CLAIMMST'
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS WS-CLAIMMST-FS.
009500
009600     SELECT PAYMENT-LEDGER-FILE
009700         ASSIGN TO 'PAYLEDG'
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS WS-PAYLEDG-FS.
010000
010100     SELECT PAYMENT-OUTPUT-FILE
010200         ASSIGN TO 'PAYOUT'
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS WS-PAYOUT-FS.
010500
010600     SELECT REJECT-OUTPUT-FILE
010700         ASSIGN TO 'REJOUT'
010800         ORGANIZATION IS LINE SEQUENTIAL
010900         FILE STATUS IS WS-REJOUT-FS.
011000
011100******************************************************************
011200 DATA DIVISION.
011300 FILE SECTION.
011400
011500*    PAYREQ, CLAIM, PAYLEDG, PAYOUT AND REJOUT ARE ALL COPYBOOK
011600*    RECORD LAYOUTS - SEE EACH COPYBOOK'S OWN HEADER FOR THE
011700*    FIELD-BY-FIELD LAYOUT AND ITS OWN CHANGE HISTORY.
011800 FD  PAYMENT-REQUEST-FILE.
011900     COPY PAYREQ.
012000
012100 FD  CLAIM-MASTER-FILE.
012200     COPY CLAIM.
012300
012400 FD  PAYMENT-LEDGER-FILE.
012500     COPY PAYLEDG.
012600
012700 FD  PAYMENT-OUTPUT-FILE.
012800     COPY PAYOUT.
012900
013000 FD  REJECT-OUTPUT-FILE.
013100     COPY REJOUT.
013200
013300******************************************************************
013400 WORKING-STORAGE SECTION.
013500
013600*    Z0900-ERROR-WKSTG IS THE SHOP'S STANDARD ERROR-MESSAGE
013700*    WORK AREA, SHARED BY EVERY PROGRAM THAT CAN CALL ICPSLOG -
013800*    IT IS WHAT CARRIES WR-RUN-SUMMARY-MSG DOWN TO 800-DISPLAY-
013900*    TOTALS' CALL AT THE END OF RUN.
014000     COPY Z0900-ERROR-WKSTG.
014100
014200*    STAND-ALONE COUNTERS AND INDEXES - SHOP STANDARD KEEPS THESE
014300*    AT 77-LEVEL, GROUPED TOGETHER AHEAD OF THE RECORDS AND
014400*    TABLES THEY DRIVE, RATHER THAN SCATTERED AS ONE-OFF
014500*    01-LEVEL ITEMS.
014600 77  WS-CLAIM-MAX-OCC              PIC S9(8) COMP VALUE 20000.
014700 77  WS-CLAIM-COUNT                PIC S9(8) COMP VALUE ZERO.
014800 77  WS-TXN-MAX-OCC                PIC S9(8) COMP VALUE 40000.
014900 77  WS-TXN-COUNT                  PIC S9(8) COMP VALUE ZERO.
015000 77  WS-TXN-IDX                    PIC S9(8) COMP VALUE ZERO.
015100 77  WS-TXN-LEN                    PIC S9(4) COMP VALUE ZERO.
015200 77  WS-SCAN-IDX                   PIC S9(4) COMP VALUE ZERO.
015300 77  WS-NEXT-PAYMENT-ID            PIC 9(09) VALUE 1.
015400 77  WS-METHOD-IDX                 PIC S9(4) COMP VALUE ZERO.
015500*
015600*    FILE STATUS FIELDS - ONE PER SELECT ABOVE.  '00' IS OK,
015700*    '10' IS THE AT-END STATUS THIS PROGRAM TESTS FOR DIRECTLY
015800*    (SEE 021-READ-CLAIM-MASTER AND 031-READ-PAYMENT-LEDGER),
015900*    ANYTHING ELSE IS A HARD I/O ERROR NO PARAGRAPH HERE TRIES
016000*    TO RECOVER FROM.
016100 01  WS-FILE-STATUS-FIELDS.
016200     05  WS-PAYREQ-FS                  PIC XX.
016300         88  WS-PAYREQ-OK                  VALUE '00'.
016400     05  WS-CLAIMMST-FS                PIC XX.
016500         88  WS-CLAIMMST-OK                VALUE '00'.
016600     05  WS-PAYLEDG-FS                 PIC XX.
016700         88  WS-PAYLEDG-OK                 VALUE '00'.
016800     05  WS-PAYOUT-FS                  PIC XX.
016900         88  WS-PAYOUT-OK                  VALUE '00'.
017000     05  WS-REJOUT-FS                  PIC XX.
017100         88  WS-REJOUT-OK                  VALUE '00'.
017200
017300*    SWITCHES - WS-EOF-SW DRIVES THE MAIN PROCESSING LOOP,
017400*    WS-VALID-PAYMENT-SW IS RESET TO 'Y' AT THE TOP OF EVERY
017500*    200-PROCESS-PAYMENTS PASS AND FLIPPED TO 'N' BY WHICHEVER
017600*    CHECK FAILS, AND WS-FOUND-SW IS A SHORT-LIVED FLAG LOCAL
017700*    TO THE METHOD-TABLE SCAN IN 260/261.
017800 01  WS-SWITCHES.
017900     05  WS-EOF-SW                     PIC X VALUE 'N'.
018000         88  WS-EOF                        VALUE 'Y'.
018100     05  WS-VALID-PAYMENT-SW           PIC X VALUE 'Y'.
018200         88  WS-VALID-PAYMENT              VALUE 'Y'.
018300     05  WS-FOUND-SW                   PIC X VALUE 'N'.
018400         88  WS-FOUND                      VALUE 'Y'.
018500
018600*    CLAIM MASTER TABLE - LOADED ONCE, SEARCHED PER REQUEST.
018700*    ASSUMES CLAIM-MASTER-FILE ARRIVES IN CLAIM-ID ASCENDING
018800*    SEQUENCE, AS PRODUCED BY THE NIGHTLY CLAIM EXTRACT.  MAX-OCC
018900*    AND COUNT ARE THE 77-LEVEL ITEMS UP IN THE COUNTER BLOCK.
019000 01  WS-CLAIM-TABLE.
019100     05  WS-CLAIM-ENTRY OCCURS 1 TO 20000 TIMES
019200             DEPENDING ON WS-CLAIM-COUNT
019300             ASCENDING KEY IS WS-CL-CLAIM-ID
019400             INDEXED BY WS-CLAIM-IDX.
019500         10  WS-CL-CLAIM-ID          PIC 9(09).
019600         10  WS-CL-STATUS            PIC X(12).
019700         10  WS-CL-AMOUNT            PIC S9(15)V99 COMP-3.
019800         10  WS-CL-CURRENCY          PIC X(03).
019900         10  WS-CL-POLICY-NUMBER     PIC X(20).
020000
020100*    TRANSACTION-ID TABLE - LEDGER HISTORY PLUS THIS RUN'S
020200*    POSTINGS, SCANNED SEQUENTIALLY (NOT KEY-ORDERED).  MAX-OCC,
020300*    COUNT AND IDX ARE THE 77-LEVEL ITEMS UP IN THE COUNTER BLOCK.
020400 01  WS-TXN-TABLE.
020500     05  WS-TXN-ENTRY OCCURS 40000 TIMES
020600             INDEXED BY WS-TXN-OCC-IDX.
020700         10  WS-TXN-ID               PIC X(32).
020800
020900*    WORKING COPY OF THE CURRENT REQUEST'S TRANSACTION-ID,
021000*    NORMALIZED TO UPPER CASE.  THE -R REDEFINES GIVES
021100*    240-CHECK-TXN-FORMAT A CHARACTER-BY-CHARACTER VIEW SO
021200*    241-FIND-LAST-CHAR AND 242-CHECK-CHAR CAN WALK IT ONE
021300*    BYTE AT A TIME WITHOUT UNSTRING OR REFERENCE MODIFICATION.
021400 01  WS-TXN-ID-NORM                  PIC X(32) VALUE SPACE.
021500 01  WS-TXN-ID-NORM-R REDEFINES WS-TXN-ID-NORM.
021600     05  WS-TXN-ID-CHAR              PIC X OCCURS 32 TIMES.
021700*    TXN-LEN AND SCAN-IDX ARE THE 77-LEVEL ITEMS UP IN THE
021800*    COUNTER BLOCK.
021900
022000*    RUN DATE - ACCEPTED ONCE IN 010-INIT AND CARRIED IN
022100*    POSTED PAYMENT RECORDS AS THE PAYMENT DATE; THE -R
022200*    REDEFINES IS NOT CURRENTLY REFERENCED BY ANY PARAGRAPH,
022300*    KEPT FOR SYMMETRY WITH THE SAME PATTERN IN ICPS AND
022400*    ICPSWTHR SHOULD A FUTURE CHANGE NEED THE BROKEN-OUT
022500*    CCYY/MM/DD PIECES.
022600 01  WS-RUN-DATE                     PIC 9(08) VALUE ZERO.
022700 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
022800     05  WS-RUN-CCYY                 PIC 9(04).
022900     05  WS-RUN-MM                   PIC 9(02).
023000     05  WS-RUN-DD                   PIC 9(02).
023100
023200*    NEXT PAYMENT-ID GENERATOR IS THE 77-LEVEL ITEM UP IN THE
023300*    COUNTER BLOCK.
023400
023500*    REJECT REASON, SET BY WHICHEVER CHECK FAILS - THE 4-BYTE
023600*    CODE MATCHING ONE OF THE 88-LEVELS BELOW IS WHAT IS
023700*    WRITTEN TO REJOUT-REASON-CODE BY 900-WRITE-REJECT; THE
023800*    HUMAN-READABLE TEXT THAT PARAGRAPH ALSO WRITES IS NOT
023900*    STORED HERE, IT IS LITERAL TEXT IN THE EVALUATE ITSELF.
024000 01  WS-REJECT-REASON-CODE           PIC X(04) VALUE SPACE.
024100     88  WS-REJ-CLAIM-NOT-FOUND          VALUE 'CNF '.
024200     88  WS-REJ-CLAIM-NOT-APPROVED       VALUE 'CNA '.
024300     88  WS-REJ-DUP-TXN-ID               VALUE 'DUPT'.
024400     88  WS-REJ-BAD-TXN-ID                VALUE 'BTXN'.
024500     88  WS-REJ-BAD-AMOUNT                VALUE 'BAMT'.
024600     88  WS-REJ-AMOUNT-EXCEEDS-CLAIM      VALUE 'AEXC'.
024700     88  WS-REJ-BAD-METHOD                VALUE 'BMTH'.
024800
024900*    PAYMENT-METHOD ENUMERATION TABLE - FOUR FIXED ENTRIES, NO
025000*    MASTER FILE OR COPYBOOK BEHIND IT, SINCE THE SET OF VALID
025100*    PAYMENT METHODS HAS NOT CHANGED SINCE THE JOB WAS WRITTEN.
025200*    EACH ENTRY IS PADDED TO PIC X(13) TO MATCH THE WIDEST
025300*    VALUE, CREDIT_CARD, SO THE OCCURS TABLE BELOW CAN INDEX
025400*    THEM ALL AT A FIXED WIDTH.
025500 01  WS-METHOD-CONST.
025600     05  FILLER                      PIC X(13) VALUE
025700             'BANK_TRANSFER'.
025800     05  FILLER                      PIC X(13) VALUE
025900             'CHECK        '.
026000     05  FILLER                      PIC X(13) VALUE
026100             'CREDIT_CARD  '.
026200     05  FILLER                      PIC X(13) VALUE
026300             'CASH         '.
026400 01  WS-METHOD-TAB REDEFINES WS-METHOD-CONST.
026500     05  WS-METHOD-ENTRY             PIC X(13) OCCURS 4 TIMES.
026600*    METHOD-IDX IS THE 77-LEVEL ITEM UP IN THE COUNTER BLOCK.
026700 01  WS-METHOD-NORM                  PIC X(13) VALUE SPACE.
026800
026900*    CONTROL TOTALS - PAYMENT PROCESSING.  ONE COUNTER PER
027000*    REJECT-REASON 88-LEVEL ABOVE, PLUS THE REQUESTS-READ,
027100*    PAYMENTS-POSTED AND PAYMENTS-REJECTED GRAND TOTALS, ALL
027200*    DISPLAYED BY 800-DISPLAY-TOTALS AND ALSO STRUNG INTO THE
027300*    SUMMARY LINE PASSED TO ICPSLOG.
027400 01  WS-TOTALS.
027500     05  WS-REQUESTS-READ            PIC S9(8) COMP VALUE ZERO.
027600     05  WS-PAYMENTS-POSTED          PIC S9(8) COMP VALUE ZERO.
027700     05  WS-PAYMENTS-REJECTED        PIC S9(8) COMP VALUE ZERO.
027800     05  WS-REJ-CNT-CNF              PIC S9(8) COMP VALUE ZERO.
027900     05  WS-REJ-CNT-CNA              PIC S9(8) COMP VALUE ZERO.
028000     05  WS-REJ-CNT-DUPT             PIC S9(8) COMP VALUE ZERO.
028100     05  WS-REJ-CNT-BTXN             PIC S9(8) COMP VALUE ZERO.
028200     05  WS-REJ-CNT-BAMT             PIC S9(8) COMP VALUE ZERO.
028300     05  WS-REJ-CNT-AEXC             PIC S9(8) COMP VALUE ZERO.
028400     05  WS-REJ-CNT-BMTH             PIC S9(8) COMP VALUE ZERO.
028500 01  WS-AMOUNT-POSTED-TOTAL          PIC S9(15)V99 COMP-3 VALUE ZERO.
028600
028700*    DISPLAY EDIT FIELDS FOR THE CONSOLE REPORT - ZERO-
028800*    SUPPRESSED, COMMA-INSERTED PICTURES SO 800-DISPLAY-TOTALS
028900*    NEVER SHOWS A COUNT OR AMOUNT WITH LEADING ZEROS.
029000 01  WS-EDIT-COUNT                   PIC ZZZ,ZZ9.
029100 01  WS-EDIT-AMOUNT                  PIC Z,ZZZ,ZZZ,ZZ9.99-.
029200 01  WS-EDIT-READ                    PIC ZZZ,ZZ9.
029300 01  WS-EDIT-POSTED                  PIC ZZZ,ZZ9.
029400 01  WS-EDIT-REJ                     PIC ZZZ,ZZ9.
029500
029600 LINKAGE SECTION.
029700
029800******************************************************************
029900*    000-MAIN-CONTROL - THE WHOLE RUN IN ONE STRAIGHT-LINE
030000*    SEQUENCE: OPEN AND LOAD (010-INIT), PRIME THE FIRST READ,
030100*    PROCESS EVERY REQUEST UNTIL EOF, DISPLAY AND LOG THE
030200*    TOTALS, CLOSE EVERYTHING, GOBACK.  RETURN-CODE IS SET
030300*    ZERO HERE AND ONLY RAISED BY 010-INIT IF AN OPEN FAILS -
030400*    ICPS (THE NIGHT-CYCLE CONTROL JOB) CHECKS RETURN-CODE
030500*    AFTER THIS CALL AND SKIPS THE WEATHER STEP IF THIS STEP
030600*    ABENDED (SEE THE ICPS CHANGE-LOG ENTRY FOR 1998-12-04).
030700 PROCEDURE DIVISION.
030800******************************************************************
030900 000-MAIN-CONTROL.
031000     MOVE 0 TO RETURN-CODE
031100     PERFORM 010-INIT       THRU 010-EXIT
031200     PERFORM 100-READ-PAYMENT-FILE THRU 100-EXIT
031300     PERFORM 200-PROCESS-PAYMENTS  THRU 200-EXIT
031400             UNTIL WS-EOF
031500     PERFORM 800-DISPLAY-TOTALS    THRU 800-EXIT
031600     PERFORM 090-TERMINATE  THRU 090-EXIT
031700     GOBACK
031800     .
031900******************************************************************
032000*    010-INIT - OPENS ALL FIVE FILES AND, IF THE THREE INPUT
032100*    FILES ALL OPENED CLEAN, LOADS THE CLAIM MASTER AND THE
032200*    PAYMENT LEDGER INTO WORKING STORAGE.  A BAD OPEN ON ANY
032300*    INPUT FILE SETS WS-EOF-SW SO THE MAIN PROCESSING LOOP
032400*    NEVER STARTS, AND RETURN-CODE 16 SO THE ABEND SHOWS UP
032500*    ON THE CONSOLE AND IS VISIBLE TO ICPS.
032600 010-INIT.
032700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
032800
032900     OPEN INPUT  PAYMENT-REQUEST-FILE
033000                 CLAIM-MASTER-FILE
033100                 PAYMENT-LEDGER-FILE
033200          OUTPUT PAYMENT-OUTPUT-FILE
033300                 REJECT-OUTPUT-FILE
033400
033500*    PAYMENT-OUTPUT-FILE AND REJECT-OUTPUT-FILE ARE NOT TESTED
033600*    HERE - THEY ARE BRAND-NEW OUTPUT FILES EVERY RUN, SO A
033700*    FAILURE THERE IS A VOLUME OR SPACE PROBLEM FOR OPS TO
033800*    FIND FROM THE FILE-STATUS DISPLAY, NOT SOMETHING THIS
033900*    CHECK NEEDS TO DISTINGUISH FROM AN INPUT-FILE PROBLEM.
034000     IF NOT WS-PAYREQ-OK OR NOT WS-CLAIMMST-OK
034100             OR NOT WS-PAYLEDG-OK
034200         DISPLAY 'ICPSPOST *** FILE OPEN ERROR - RUN ABANDONED'
034300         MOVE 'Y' TO WS-EOF-SW
034400         MOVE 16 TO RETURN-CODE
034500     ELSE
034600         PERFORM 020-LOAD-CLAIM-MASTER THRU 020-EXIT
034700         PERFORM 030-LOAD-PAYMENT-LEDGER THRU 030-EXIT
034800     END-IF
034900     .
035000 010-EXIT.
035100     EXIT.
035200******************************************************************
035300*    020-LOAD-CLAIM-MASTER - LOADS THE WHOLE CLAIM MASTER INTO
035400*    WS-CLAIM-TABLE BEFORE THE TRANSACTION FILE IS EVEN OPENED
035500*    FOR READING.  THIS REPLACED A RE-READ-PER-REQUEST DESIGN
035600*    (SEE THE 2001-03-14 CHANGE-LOG ENTRY ABOVE) THAT OPENED
035700*    CLAIM-MASTER-FILE ONCE PER TRANSACTION BY MISTAKE.
035800*
035900*    STOPS EITHER AT PHYSICAL END OF FILE OR AT WS-CLAIM-MAX-OCC
036000*    ENTRIES (20,000), WHICHEVER COMES FIRST - THE TABLE HAS NO
036100*    ROOM PAST THAT, SO A MASTER FILE LARGER THAN THAT IS A
036200*    SIZING PROBLEM FOR OPS TO CATCH, NOT SOMETHING THIS JOB
036300*    TRIES TO WORK AROUND.
036400 020-LOAD-CLAIM-MASTER.
036500     PERFORM 021-READ-CLAIM-MASTER THRU 021-EXIT
036600             UNTIL WS-CLAIMMST-FS = '10'
036700                OR WS-CLAIM-COUNT = WS-CLAIM-MAX-OCC
036800     .
036900 020-EXIT.
037000     EXIT.
037100******************************************************************
037200*    021-READ-CLAIM-MASTER - ONE ITERATION PER CLAIM MASTER
037300*    RECORD.  FIELDS ARE COPIED DOWN INTO THE TABLE ENTRY ONE
037400*    AT A TIME RATHER THAN BY GROUP MOVE, SINCE THE SOURCE FD
037500*    AND THE TABLE ENTRY DO NOT LINE UP BYTE FOR BYTE (THE
037600*    CLAIM-MASTER-CLAIMED-AMOUNT COPYBOOK FIELD IS COMP-3, SEE
037700*    THE 2014-02-21 CHANGE-LOG ENTRY ABOVE, WHILE OTHER FIELDS
037800*    STAYED DISPLAY).
037900 021-READ-CLAIM-MASTER.
038000     READ CLAIM-MASTER-FILE
038100         AT END
038200             MOVE '10' TO WS-CLAIMMST-FS
038300         NOT AT END
038400             ADD 1 TO WS-CLAIM-COUNT
038500             MOVE CLAIM-MASTER-CLAIM-ID
038600                 TO WS-CL-CLAIM-ID   (WS-CLAIM-COUNT)
038700             MOVE CLAIM-MASTER-CLAIM-STATUS
038800                 TO WS-CL-STATUS     (WS-CLAIM-COUNT)
038900             MOVE CLAIM-MASTER-CLAIMED-AMOUNT
039000                 TO WS-CL-AMOUNT     (WS-CLAIM-COUNT)
039100             MOVE CLAIM-MASTER-CLAIMED-CURRENCY
039200                 TO WS-CL-CURRENCY   (WS-CLAIM-COUNT)
039300             MOVE CLAIM-MASTER-POLICY-NUMBER
039400                 TO WS-CL-POLICY-NUMBER (WS-CLAIM-COUNT)
039500     END-READ
039600     .
039700 021-EXIT.
039800     EXIT.
039900******************************************************************
040000*    030-LOAD-PAYMENT-LEDGER - LOADS THE PRIOR-RUNS' POSTED
040100*    TRANSACTION-IDS INTO WS-TXN-TABLE SO 230-CHECK-TXN-UNIQUE
040200*    CAN CATCH A DUPLICATE SUBMISSION EVEN WHEN IT ARRIVES IN A
040300*    LATER FILE THAN THE ONE IT WAS ORIGINALLY POSTED FROM -
040400*    SEE THE 1998-11-09 CHANGE-LOG ENTRY ABOVE.  THIS RUN'S OWN
040500*    POSTINGS ARE APPENDED TO THE SAME TABLE AS THEY ARE WRITTEN
040600*    (300-POST-PAYMENT), SO THE LEDGER AND THE CURRENT FILE ARE
040700*    CHECKED TOGETHER.
040800*
040900*    SAME MAX-OCC/PHYSICAL-EOF STOPPING RULE AS THE CLAIM MASTER
041000*    LOAD ABOVE, AT WS-TXN-MAX-OCC (40,000) ENTRIES.
041100     PERFORM 031-READ-PAYMENT-LEDGER THRU 031-EXIT
041200             UNTIL WS-PAYLEDG-FS = '10'
041300                OR WS-TXN-COUNT = WS-TXN-MAX-OCC
041400     .
041500 030-EXIT.
041600     EXIT.
041700******************************************************************
041800*    031-READ-PAYMENT-LEDGER - ONE ITERATION PER LEDGER RECORD.
041900*    ONLY THE TRANSACTION-ID IS CARRIED FORWARD - THE LEDGER
042000*    RECORD HAS NO OTHER FIELD THIS JOB NEEDS.
042100 031-READ-PAYMENT-LEDGER.
042200     READ PAYMENT-LEDGER-FILE
042300         AT END
042400             MOVE '10' TO WS-PAYLEDG-FS
042500         NOT AT END
042600             ADD 1 TO WS-TXN-COUNT
042700             MOVE PAYLEDG-TRANSACTION-ID
042800                 TO WS-TXN-ID (WS-TXN-COUNT)
042900     END-READ
043000     .
043100 031-EXIT.
043200     EXIT.
043300******************************************************************
043400*    090-TERMINATE - CLOSES EVERY FILE THE RUN OPENED.  CALLED
043500*    FROM 000-MAIN-CONTROL EVEN WHEN 010-INIT FAILED THE OPEN
043600*    CHECK, SINCE WHICHEVER FILES DID OPEN STILL NEED CLOSING
043700*    BEFORE GOBACK.
043800 090-TERMINATE.
043900     CLOSE PAYMENT-REQUEST-FILE
044000           CLAIM-MASTER-FILE
044100           PAYMENT-LEDGER-FILE
044200           PAYMENT-OUTPUT-FILE
044300           REJECT-OUTPUT-FILE
044400     .
044500 090-EXIT.
044600     EXIT.
044700******************************************************************
044800*    100-READ-PAYMENT-FILE - PRIMES THE LOOP FROM 000-MAIN-
044900*    CONTROL AND IS PERFORMED AGAIN AT THE BOTTOM OF EVERY
045000*    200-PROCESS-PAYMENTS PASS, SO THE EOF TEST IN THE GOVERNING
045100*    PERFORM ... UNTIL SEES THE NEXT RECORD'S STATUS, NOT THE
045200*    ONE JUST PROCESSED.
045300 100-READ-PAYMENT-FILE.
045400     READ PAYMENT-REQUEST-FILE
045500         AT END
045600             SET WS-EOF TO TRUE
045700         NOT AT END
045800             ADD 1 TO WS-REQUESTS-READ
045900     END-READ
046000     .
046100 100-EXIT.
046200     EXIT.
046300******************************************************************
046400*    200-PROCESS-PAYMENTS - ONE PASS PER PAYMENT REQUEST.  THE
046500*    EDIT CHECKS RUN IN A FIXED ORDER (CLAIM LOOKUP, CLAIM
046600*    STATUS, TRANSACTION-ID UNIQUENESS, TRANSACTION-ID FORMAT,
046700*    AMOUNT, METHOD) AND EACH ONE IS GUARDED BY WS-VALID-PAYMENT
046800*    SO A REQUEST THAT ALREADY FAILED AN EARLIER CHECK IS NOT
046900*    RE-EXAMINED BY A LATER ONE - ONLY THE FIRST REASON HIT IS
047000*    THE ONE RECORDED ON THE REJECT FILE.  SHOP STANDARD SINCE
047100*    THE 2013-05-02 REWORK IS PLAIN PERFORM-UNTIL STEPS, NOT
047200*    NESTED INLINE LOGIC, SO EACH CHECK IS ITS OWN PARAGRAPH
047300*    BELOW RATHER THAN ONE LONG EVALUATE.
047400 200-PROCESS-PAYMENTS.
047500     SET WS-VALID-PAYMENT TO TRUE
047600     MOVE SPACE TO WS-REJECT-REASON-CODE
047700
047800*    CLAIM LOOKUP COMES FIRST - EVERY OTHER CHECK BELOW NEEDS
047900*    WS-CLAIM-IDX TO BE POINTING AT THE MATCHING TABLE ENTRY.
048000     PERFORM 210-FIND-CLAIM THRU 210-EXIT
048100
048200     IF WS-VALID-PAYMENT
048300         PERFORM 220-CHECK-CLAIM-STATUS THRU 220-EXIT
048400     END-IF
048500
048600     IF WS-VALID-PAYMENT
048700         PERFORM 230-CHECK-TXN-UNIQUE THRU 230-EXIT
048800     END-IF
048900
049000     IF WS-VALID-PAYMENT
049100         PERFORM 240-CHECK-TXN-FORMAT THRU 240-EXIT
049200     END-IF
049300
049400     IF WS-VALID-PAYMENT
049500         PERFORM 250-CHECK-AMOUNT THRU 250-EXIT
049600     END-IF
049700
049800     IF WS-VALID-PAYMENT
049900         PERFORM 260-CHECK-METHOD THRU 260-EXIT
050000     END-IF
050100
050200*    A PAYMENT THAT CLEARED EVERY CHECK IS POSTED; ANYTHING ELSE
050300*    GOES TO THE REJECT FILE WITH THE REASON CODE SET BY
050400*    WHICHEVER CHECK FAILED IT.
050500     IF WS-VALID-PAYMENT
050600         PERFORM 300-POST-PAYMENT THRU 300-EXIT
050700     ELSE
050800         PERFORM 900-WRITE-REJECT THRU 900-EXIT
050900     END-IF
051000
051100     PERFORM 100-READ-PAYMENT-FILE THRU 100-EXIT
051200     .
051300 200-EXIT.
051400     EXIT.
051500******************************************************************
051600*    210-FIND-CLAIM - FIRST OF THE SIX EDIT CHECKS.  LOOKS UP
051700*    THE CLAIM-ID ON THE IN-MEMORY CLAIM TABLE BUILT BY
051800*    020-LOAD-CLAIM-MASTER.  WS-CLAIM-IDX IS LEFT POINTING AT
051900*    THE MATCHING ENTRY FOR EVERY CHECK AND MOVE THAT FOLLOWS,
052000*    SO A "CLAIM NOT FOUND" REJECT STOPS THE REST OF THE CHAIN
052100*    COLD RATHER THAN LEAVING WS-CLAIM-IDX POINTING AT SOME
052200*    UNRELATED ENTRY.
052300 210-FIND-CLAIM.
052400*    SEARCH ALL REQUIRES THE TABLE TO BE IN WS-CL-CLAIM-ID
052500*    ASCENDING SEQUENCE - SEE THE ASSUMPTION NOTED AT
052600*    WS-CLAIM-TABLE ABOVE.
052700     SET WS-CLAIM-IDX TO 1
052800     SEARCH ALL WS-CLAIM-ENTRY
052900         AT END
053000             SET WS-REJ-CLAIM-NOT-FOUND TO TRUE
053100             MOVE 'N' TO WS-VALID-PAYMENT-SW
053200         WHEN WS-CL-CLAIM-ID (WS-CLAIM-IDX) = PAYREQ-CLAIM-ID
053300             CONTINUE
053400     END-SEARCH
053500     .
053600 210-EXIT.
053700     EXIT.
053800******************************************************************
053900*    220-CHECK-CLAIM-STATUS - ONLY AN APPROVED CLAIM MAY BE PAID
054000*    AGAINST.  A CLAIM STILL UNDER REVIEW, DENIED, OR ALREADY
054100*    CLOSED OUT IS REJECTED HERE SO THE REASON-CODE READS
054200*    "CLAIM-NOT-APPROVED" RATHER THAN FALLING THROUGH TO A LESS
054300*    SPECIFIC REASON FARTHER DOWN THE CHAIN.
054400 220-CHECK-CLAIM-STATUS.
054500     IF WS-CL-STATUS (WS-CLAIM-IDX) NOT = 'APPROVED'
054600         SET WS-REJ-CLAIM-NOT-APPROVED TO TRUE
054700         MOVE 'N' TO WS-VALID-PAYMENT-SW
054800     END-IF
054900     .
055000 220-EXIT.
055100     EXIT.
055200******************************************************************
055300*    230-CHECK-TXN-UNIQUE - GUARDS AGAINST POSTING THE SAME
055400*    TRANSACTION-ID TWICE, WHETHER THE DUPLICATE WAS ALREADY
055500*    POSTED IN A PRIOR RUN (WS-TXN-TABLE WAS PRIMED FROM THE
055600*    LEDGER BY 030-LOAD-PAYMENT-LEDGER) OR EARLIER IN THIS SAME
055700*    FILE (300-POST-PAYMENT APPENDS TO THE SAME TABLE AS IT
055800*    POSTS).  THE ID IS UPPER-CASED BEFORE THE COMPARE SO
055900*    "abc123..." AND "ABC123..." ARE TREATED AS THE SAME
056000*    TRANSACTION - THE WIRE FEED IS NOT CONSISTENT ABOUT CASE.
056100 230-CHECK-TXN-UNIQUE.
056200     MOVE PAYREQ-TRANSACTION-ID TO WS-TXN-ID-NORM
056300     INSPECT WS-TXN-ID-NORM
056400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
056500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
056600
056700     MOVE 1 TO WS-TXN-IDX
056800     PERFORM 231-SCAN-TXN-TABLE THRU 231-EXIT
056900             UNTIL WS-TXN-IDX > WS-TXN-COUNT
057000                OR WS-REJ-DUP-TXN-ID
057100     .
057200 230-EXIT.
057300     EXIT.
057400******************************************************************
057500*    231-SCAN-TXN-TABLE - PLAIN SEQUENTIAL SCAN, NOT SEARCH ALL -
057600*    THE TABLE IS BUILT IN ARRIVAL ORDER, NOT CLAIM-ID OR
057700*    TRANSACTION-ID ORDER, SO THERE IS NO KEY TO SEARCH ON.
057800 231-SCAN-TXN-TABLE.
057900     IF WS-TXN-ID (WS-TXN-IDX) = WS-TXN-ID-NORM
058000         SET WS-REJ-DUP-TXN-ID TO TRUE
058100         MOVE 'N' TO WS-VALID-PAYMENT-SW
058200     ELSE
058300         ADD 1 TO WS-TXN-IDX
058400     END-IF
058500     .
058600 231-EXIT.
058700     EXIT.
058800******************************************************************
058900*    240-CHECK-TXN-FORMAT - TIGHTENED 1999-06-07 (SEE THE
059000*    CHANGE-LOG ABOVE) AFTER THE ORIGINAL CHECK LET A BLANK
059100*    TRANSACTION-ID THROUGH AS "VALID" BECAUSE SPACES PASSED
059200*    THE OLD ALPHANUMERIC TEST.  NOW DRIVEN OFF THE ACTUAL
059300*    NON-SPACE LENGTH RATHER THAN THE FULL PIC X(32) WIDTH.
059400 240-CHECK-TXN-FORMAT.
059500*    LENGTH MUST BE 8-32 AND EVERY CHARACTER A-Z OR 0-9.
059600*    TRAILING SPACES ARE NOT PART OF THE ID, SO FIND THE LAST
059700*    NON-SPACE POSITION FIRST (NO INTRINSIC FUNCTIONS ON THIS
059800*    BUILD - SCAN FOR IT).
059900     MOVE ZERO TO WS-TXN-LEN
060000     MOVE 32 TO WS-SCAN-IDX
060100     PERFORM 241-FIND-LAST-CHAR THRU 241-EXIT
060200             UNTIL WS-SCAN-IDX < 1
060300                OR WS-TXN-LEN NOT = ZERO
060400
060500     IF WS-TXN-LEN < 8 OR WS-TXN-LEN > 32
060600         SET WS-REJ-BAD-TXN-ID TO TRUE
060700         MOVE 'N' TO WS-VALID-PAYMENT-SW
060800     ELSE
060900         MOVE 1 TO WS-SCAN-IDX
061000         PERFORM 242-CHECK-CHAR THRU 242-EXIT
061100                 UNTIL WS-SCAN-IDX > WS-TXN-LEN
061200                    OR WS-REJ-BAD-TXN-ID
061300     END-IF
061400     .
061500 240-EXIT.
061600     EXIT.
061700******************************************************************
061800*    241-FIND-LAST-CHAR - WALKS BACKWARD FROM POSITION 32 UNTIL
061900*    IT HITS A NON-SPACE BYTE, WHICH BECOMES WS-TXN-LEN.  AN
062000*    ALL-SPACE ID LEAVES WS-TXN-LEN AT ZERO AND THE GOVERNING
062100*    PERFORM STOPS ON WS-SCAN-IDX < 1, SO 240-CHECK-TXN-FORMAT'S
062200*    LENGTH TEST CATCHES IT AS TOO SHORT RATHER THAN THIS
062300*    PARAGRAPH TRYING TO TEST FOR BLANK DIRECTLY.
062400 241-FIND-LAST-CHAR.
062500     IF WS-TXN-ID-CHAR (WS-SCAN-IDX) NOT = SPACE
062600         MOVE WS-SCAN-IDX TO WS-TXN-LEN
062700     ELSE
062800         SUBTRACT 1 FROM WS-SCAN-IDX
062900     END-IF
063000     .
063100 241-EXIT.
063200     EXIT.
063300******************************************************************
063400*    242-CHECK-CHAR - WS-CLASS-UPPER IS THE SPECIAL-NAMES CLASS
063500*    CONDITION 'A' THRU 'Z' DECLARED ABOVE; NUMERIC IS THE
063600*    BUILT-IN TEST.  ANYTHING ELSE (LOWER CASE SLIPPED THROUGH
063700*    BEFORE THE INSPECT IN 230, PUNCTUATION, EMBEDDED SPACE)
063800*    FAILS THE FORMAT CHECK.
063900 242-CHECK-CHAR.
064000     IF WS-TXN-ID-CHAR (WS-SCAN-IDX) NOT NUMERIC
064100        AND WS-TXN-ID-CHAR (WS-SCAN-IDX) IS NOT WS-CLASS-UPPER
064200         SET WS-REJ-BAD-TXN-ID TO TRUE
064300         MOVE 'N' TO WS-VALID-PAYMENT-SW
064400     ELSE
064500         ADD 1 TO WS-SCAN-IDX
064600     END-IF
064700     .
064800 242-EXIT.
064900     EXIT.
065000******************************************************************
065100*    250-CHECK-AMOUNT - A PAYMENT REQUEST MUST BE FOR A
065200*    POSITIVE AMOUNT, AND MAY NOT EXCEED THE CLAIMED AMOUNT ON
065300*    THE MATCHING CLAIM MASTER ENTRY.  THE AMOUNT-EXCEEDS-CLAIM
065400*    REASON WAS SPLIT OUT FROM A GENERIC BAD-AMOUNT REASON PER
065500*    THE 2007-09-11 CHANGE-LOG ENTRY ABOVE (TICKET PBS-0512) SO
065600*    AUDIT COULD COUNT OVER-CLAIM ATTEMPTS SEPARATELY FROM
065700*    SIMPLE ZERO/NEGATIVE AMOUNT ERRORS.
065800 250-CHECK-AMOUNT.
065900     IF PAYREQ-PAYMENT-AMOUNT NOT > ZERO
066000         SET WS-REJ-BAD-AMOUNT TO TRUE
066100         MOVE 'N' TO WS-VALID-PAYMENT-SW
066200     ELSE
066300         IF PAYREQ-PAYMENT-AMOUNT > WS-CL-AMOUNT (WS-CLAIM-IDX)
066400             SET WS-REJ-AMOUNT-EXCEEDS-CLAIM TO TRUE
066500             MOVE 'N' TO WS-VALID-PAYMENT-SW
066600         END-IF
066700     END-IF
066800     .
066900 250-EXIT.
067000     EXIT.
067100******************************************************************
067200*    260-CHECK-METHOD - PAYMENT-METHOD MUST MATCH ONE OF THE
067300*    FOUR ENTRIES IN WS-METHOD-CONST (BANK_TRANSFER, CHECK,
067400*    CREDIT_CARD, CASH).  UPPER-CASED BEFORE THE COMPARE FOR
067500*    THE SAME REASON THE TRANSACTION-ID IS IN 230 ABOVE - THE
067600*    INCOMING FEED IS NOT CONSISTENT ABOUT CASE.
067700 260-CHECK-METHOD.
067800     MOVE PAYREQ-PAYMENT-METHOD TO WS-METHOD-NORM
067900     INSPECT WS-METHOD-NORM CONVERTING
068000             'abcdefghijklmnopqrstuvwxyz'
068100             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
068200     MOVE 'N' TO WS-FOUND-SW
068300     MOVE 1 TO WS-METHOD-IDX
068400     PERFORM 261-SCAN-METHOD-TABLE THRU 261-EXIT
068500             UNTIL WS-METHOD-IDX > 4
068600                OR WS-FOUND
068700
068800     IF NOT WS-FOUND
068900         SET WS-REJ-BAD-METHOD TO TRUE
069000         MOVE 'N' TO WS-VALID-PAYMENT-SW
069100     END-IF
069200     .
069300 260-EXIT.
069400     EXIT.
069500******************************************************************
069600*    261-SCAN-METHOD-TABLE - ONLY FOUR ENTRIES, SO A PLAIN
069700*    SEQUENTIAL SCAN IS USED RATHER THAN SEARCH ALL - THE TABLE
069800*    IS TOO SMALL TO BOTHER KEYING AND SORTING IT.
069900 261-SCAN-METHOD-TABLE.
070000     IF WS-METHOD-NORM = WS-METHOD-ENTRY (WS-METHOD-IDX)
070100         SET WS-FOUND TO TRUE
070200     ELSE
070300         ADD 1 TO WS-METHOD-IDX
070400     END-IF
070500     .
070600 261-EXIT.
070700     EXIT.
070800******************************************************************
070900*    300-POST-PAYMENT - WRITES THE PAYMENT-OUTPUT RECORD FOR A
071000*    REQUEST THAT CLEARED ALL SIX CHECKS ABOVE.  THE PAYOUT
071100*    STATUS IS ALWAYS SET TO PENDING HERE - THIS JOB POSTS THE
071200*    PAYMENT REQUEST, IT DOES NOT RELEASE FUNDS; THAT IS A
071300*    SEPARATE DISBURSEMENT STEP OUTSIDE THIS RUN.  THE NEWLY
071400*    POSTED TRANSACTION-ID IS APPENDED TO WS-TXN-TABLE SO A
071500*    LATER RECORD IN THE SAME FILE CANNOT DUPLICATE IT (SEE
071600*    230-CHECK-TXN-UNIQUE ABOVE).
071700 300-POST-PAYMENT.
071800*    WS-NEXT-PAYMENT-ID IS THE 77-LEVEL GENERATOR UP IN THE
071900*    COUNTER BLOCK - ASSIGNED THEN BUMPED SO THE NEXT CALL
072000*    THROUGH THIS PARAGRAPH GETS THE NEXT NUMBER.
072100     MOVE WS-NEXT-PAYMENT-ID       TO PAYOUT-PAYMENT-ID
072200     ADD 1                        TO WS-NEXT-PAYMENT-ID
072300     MOVE PAYREQ-CLAIM-ID          TO PAYOUT-CLAIM-ID
072400     MOVE PAYREQ-PAYMENT-AMOUNT    TO PAYOUT-PAYMENT-AMOUNT
072500     MOVE WS-METHOD-NORM           TO PAYOUT-PAYMENT-METHOD
072600     SET  PAYOUT-STAT-PENDING      TO TRUE
072700     MOVE WS-TXN-ID-NORM           TO PAYOUT-TRANSACTION-ID
072800     MOVE WS-RUN-DATE              TO PAYOUT-PAYMENT-DATE
072900     MOVE PAYREQ-PROCESSED-BY      TO PAYOUT-PROCESSED-BY
073000     MOVE PAYREQ-NOTES             TO PAYOUT-NOTES
073100
073200     WRITE PAYMENT-OUTPUT-REC
073300
073400     IF WS-TXN-COUNT < WS-TXN-MAX-OCC
073500         ADD 1 TO WS-TXN-COUNT
073600         MOVE WS-TXN-ID-NORM TO WS-TXN-ID (WS-TXN-COUNT)
073700     END-IF
073800
073900     ADD 1 TO WS-PAYMENTS-POSTED
074000     ADD PAYREQ-PAYMENT-AMOUNT TO WS-AMOUNT-POSTED-TOTAL
074100     .
074200 300-EXIT.
074300     EXIT.
074400******************************************************************
074500*    800-DISPLAY-TOTALS - END-OF-RUN CONTROL TOTALS TO THE
074600*    CONSOLE, WITH A PER-REASON REJECT BREAKDOWN ADDED
074700*    1998-12-04 (SEE THE CHANGE-LOG ABOVE) SO THE CLAIMS DESK
074800*    CAN SEE WHY A BATCH CAME IN LIGHT WITHOUT HAVING TO SCAN
074900*    THE REJECT FILE ITSELF.  THE SAME TOTALS ARE ALSO LOGGED
075000*    TO ICPSLOG (TICKET PBS-0689, 2013-05-02) SO THE RUN LOG
075100*    CARRIES THE SAME NUMBERS AS THE CONSOLE.
075200 800-DISPLAY-TOTALS.
075300     DISPLAY '-----------------------------------------------'
075400     DISPLAY 'ICPSPOST - CLAIM PAYMENT PROCESSING TOTALS'
075500     MOVE WS-REQUESTS-READ TO WS-EDIT-COUNT
075600     DISPLAY 'REQUESTS READ .............. ' WS-EDIT-COUNT
075700     MOVE WS-PAYMENTS-POSTED TO WS-EDIT-COUNT
075800     DISPLAY 'PAYMENTS POSTED ............ ' WS-EDIT-COUNT
075900     MOVE WS-AMOUNT-POSTED-TOTAL TO WS-EDIT-AMOUNT
076000     DISPLAY 'AMOUNT POSTED ............... ' WS-EDIT-AMOUNT
076100     MOVE WS-PAYMENTS-REJECTED TO WS-EDIT-COUNT
076200     DISPLAY 'PAYMENTS REJECTED ........... ' WS-EDIT-COUNT
076300     MOVE WS-REJ-CNT-CNF TO WS-EDIT-COUNT
076400     DISPLAY '   CLAIM-NOT-FOUND ......... ' WS-EDIT-COUNT
076500     MOVE WS-REJ-CNT-CNA TO WS-EDIT-COUNT
076600     DISPLAY '   CLAIM-NOT-APPROVED ...... ' WS-EDIT-COUNT
076700     MOVE WS-REJ-CNT-DUPT TO WS-EDIT-COUNT
076800     DISPLAY '   DUP-TXN-ID .............. ' WS-EDIT-COUNT
076900     MOVE WS-REJ-CNT-BTXN TO WS-EDIT-COUNT
077000     DISPLAY '   BAD-TXN-ID .............. ' WS-EDIT-COUNT
077100     MOVE WS-REJ-CNT-BAMT TO WS-EDIT-COUNT
077200     DISPLAY '   BAD-AMOUNT .............. ' WS-EDIT-COUNT
077300     MOVE WS-REJ-CNT-AEXC TO WS-EDIT-COUNT
077400     DISPLAY '   AMOUNT-EXCEEDS-CLAIM .... ' WS-EDIT-COUNT
077500     MOVE WS-REJ-CNT-BMTH TO WS-EDIT-COUNT
077600     DISPLAY '   BAD-METHOD ............... ' WS-EDIT-COUNT
077700     DISPLAY '-----------------------------------------------'
077800
077900     MOVE 'ICPSPOST' TO WC-MSG-RUN-ID
078000     MOVE SPACE TO WC-MSG-TOTALS-TEXT
078100     MOVE WS-REQUESTS-READ     TO WS-EDIT-READ
078200     MOVE WS-PAYMENTS-POSTED   TO WS-EDIT-POSTED
078300     MOVE WS-PAYMENTS-REJECTED TO WS-EDIT-REJ
078400     STRING 'READ='     WS-EDIT-READ   DELIMITED BY SIZE
078500            ' POSTED='  WS-EDIT-POSTED DELIMITED BY SIZE
078600            ' REJECTED=' WS-EDIT-REJ   DELIMITED BY SIZE
078700         INTO WC-MSG-TOTALS-TEXT
078800     CALL 'ICPSLOG' USING WR-RUN-SUMMARY-MSG
078900     .
079000 800-EXIT.
079100     EXIT.
079200******************************************************************
079300*    900-WRITE-REJECT - THE MIRROR IMAGE OF 300-POST-PAYMENT.
079400*    THE EVALUATE BELOW CHECKS THE REJECT-REASON 88-LEVELS IN
079500*    THE SAME ORDER THE CHECKS RUN IN 200-PROCESS-PAYMENTS, SO
079600*    THE TEXT WRITTEN TO REJOUT-REASON-TEXT ALWAYS MATCHES
079700*    WHICHEVER 88 WAS SET BY THE FIRST CHECK THAT FAILED.  THE
079800*    WHEN OTHER BRANCH SHOULD NEVER FIRE - IT IS A SAFETY NET
079900*    IN CASE A FUTURE CHECK SETS WS-VALID-PAYMENT-SW TO 'N'
080000*    WITHOUT ALSO SETTING ONE OF THE REASON 88-LEVELS.
080100 900-WRITE-REJECT.
080200     EVALUATE TRUE
080300         WHEN WS-REJ-CLAIM-NOT-FOUND
080400             ADD 1 TO WS-REJ-CNT-CNF
080500             MOVE 'CLAIM NOT FOUND ON CLAIM MASTER'
080600                 TO REJOUT-REASON-TEXT
080700         WHEN WS-REJ-CLAIM-NOT-APPROVED
080800             ADD 1 TO WS-REJ-CNT-CNA
080900             MOVE 'CLAIM IS NOT IN APPROVED STATUS'
081000                 TO REJOUT-REASON-TEXT
081100         WHEN WS-REJ-DUP-TXN-ID
081200             ADD 1 TO WS-REJ-CNT-DUPT
081300             MOVE 'TRANSACTION-ID ALREADY POSTED'
081400                 TO REJOUT-REASON-TEXT
081500         WHEN WS-REJ-BAD-TXN-ID
081600             ADD 1 TO WS-REJ-CNT-BTXN
081700             MOVE 'TRANSACTION-ID FORMAT IS INVALID'
081800                 TO REJOUT-REASON-TEXT
081900         WHEN WS-REJ-BAD-AMOUNT
082000             ADD 1 TO WS-REJ-CNT-BAMT
082100             MOVE 'PAYMENT AMOUNT IS NOT POSITIVE'
082200                 TO REJOUT-REASON-TEXT
082300         WHEN WS-REJ-AMOUNT-EXCEEDS-CLAIM
082400             ADD 1 TO WS-REJ-CNT-AEXC
082500             MOVE 'PAYMENT AMOUNT EXCEEDS CLAIMED AMOUNT'
082600                 TO REJOUT-REASON-TEXT
082700         WHEN WS-REJ-BAD-METHOD
082800             ADD 1 TO WS-REJ-CNT-BMTH
082900             MOVE 'PAYMENT METHOD IS NOT RECOGNIZED'
083000                 TO REJOUT-REASON-TEXT
083100         WHEN OTHER
083200             MOVE 'UNKNOWN REJECT REASON'
083300                 TO REJOUT-REASON-TEXT
083400     END-EVALUATE
083500
083600*    REJOUT-REASON-CODE COMES STRAIGHT FROM THE 88-LEVEL'S OWN
083700*    4-CHARACTER VALUE SET BY WHICHEVER CHECK FAILED - NO
083800*    SEPARATE TRANSLATE TABLE IS NEEDED FOR THE CODE ITSELF,
083900*    ONLY FOR THE HUMAN-READABLE TEXT ABOVE.
084000     MOVE PAYREQ-CLAIM-ID        TO REJOUT-CLAIM-ID
084100     MOVE PAYREQ-TRANSACTION-ID  TO REJOUT-TRANSACTION-ID
084200     MOVE WS-REJECT-REASON-CODE  TO REJOUT-REASON-CODE
084300
084400     WRITE REJECT-OUTPUT-REC
084500
084600     ADD 1 TO WS-PAYMENTS-REJECTED
084700     .
084800 900-EXIT.
084900     EXIT.
