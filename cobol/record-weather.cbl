000100******************************************************************
000200*    PROGRAM-ID. ICPSWTHR
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    ICPSWTHR.
000600 AUTHOR.        SERGEJS S.
000700 INSTALLATION.  PBS DATA SYSTEMS.
000800 DATE-WRITTEN.  1994-08-22.
000900 DATE-COMPILED.
001000 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001100*
001200*****************************************************************
001300*                     C H A N G E   L O G
001400*****************************************************************
001500*    1994-08-22 SS  ORIGINAL VERSION.  THE BROKER DESK WANTED THE
001600*                   OLD TELEX WEATHER-WIRE FEED EDITED AND KEPT
001700*                   ON FILE ALONGSIDE THE CLAIMS WORK, SO THE
001800*                   JOB LIVES IN THE SAME LIBRARY AS PBS.
001900*    1994-09-06 SS  ADDED THE HUMIDITY AND WIND-SPEED EDITS -
002000*                   FIRST WEEK OF LIVE FEED TURNED UP GARBLED
002100*                   READINGS FROM THE COASTAL STATIONS.
002200*    1995-02-14 BK  ADDED THE ABSOLUTE-ZERO FLOOR EDIT PER UNIT.
002300*                   STATION 14 SENT A KELVIN READING OF ZERO AND
002400*                   BLEW UP THE OLD CONVERSION ROUTINE.
002500*    1996-11-01 PB  REWORKED THE CONVERSION ARITHMETIC TO CARRY
002600*                   4 DECIMAL DIGITS INTERMEDIATE, ROUNDED TO 2
002700*                   ON THE STORED FIELD.  ROUNDING DRIFT WAS
002800*                   SHOWING UP IN THE QUARTERLY AUDIT.
002900*    1998-11-09 BK  CONFORMED FILE-STATUS HANDLING AND CONTROL-
003000*                   TOTAL DISPLAY TO THE SAME HOUSE STYLE AS THE
003100*                   CLAIMS PAYMENT JOB (ICPSPOST), SINCE THE TWO
003200*                   NOW RUN BACK TO BACK IN THE NIGHT CYCLE.
003300*    1998-11-23 SS  THE MOVE FROM THE 4-DECIMAL WORK FIELD TO THE
003400*                   2-DECIMAL OUTPUT FIELD WAS A PLAIN MOVE - IT
003500*                   TRUNCATES, IT DOES NOT ROUND, SO THE 1996-11
003600*                   -01 FIX NEVER ACTUALLY REACHED THE OUTPUT FILE.
003700*                   CHANGED TO COMPUTE ... ROUNDED. TICKET PBS-0183.
003800*    1999-01-18 BK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
003900*                   PROGRAM.  RUN DATE IS NOT USED HERE.  NO
004000*                   CHANGE REQUIRED.  SIGNED OFF PER MEMO 99-03.
004100*    2001-03-14 PB  SEVERITY CLASSIFICATION MOVED OUT OF THE
004200*                   OUTPUT-WRITE PARAGRAPH INTO ITS OWN STEP, PER
004300*                   REQUEST OF THE BROKER DESK REPORTING GROUP.
004400*    2007-09-11 BK  ADDED THE PER-SEVERITY BREAKDOWN TO THE END
004500*                   -OF-RUN TOTALS, TICKET PBS-0198.
004600*    2013-05-02 PB  REPLACED THE WEATHER-WIRE SQL TABLES WITH THE
004700*                   FLAT WEATHER-INPUT-FILE/WEATHER-OUTPUT-FILE
004800*                   PAIR - THE WIRE FEED DROPPED SQL SUPPORT WHEN
004900*                   IT MOVED TO THE NEW VENDOR.  SHOP STANDARD IS
005000*                   NOT TO NEST LOOP LOGIC INLINE, SO THE EDIT
005100*                   CHECKS RUN AS OUT-OF-LINE PERFORM-UNTIL STEPS.
005200*                   THE BROKER DESK ALSO ASKED FOR AN EDIT TO DROP
005300*                   READINGS OLDER THAN SOME AGE LIMIT - DECLINED,
005400*                   THE WIRE RECORD CARRIES NO OBSERVATION
005500*                   TIMESTAMP TO AGE AGAINST.  STILL OPEN AS
005600*                   TICKET PBS-0205 IF THE FEED EVER ADDS ONE.
005700*    2013-05-02 PB  TIED THE END-OF-RUN SUMMARY INTO ICPSLOG SO
005800*                   BOTH NIGHT-CYCLE JOBS LOG THE SAME WAY.
005900*    2014-02-21 SS  DROPPED THE UPSI-0 TEST/PROD SWITCH FROM
006000*                   SPECIAL-NAMES - IT WAS NEVER WIRED TO ANY
006100*                   BRANCH IN THIS PROGRAM, JUST CARRIED OVER
006200*                   FROM THE PROPOSAL AND NEVER FINISHED.
006300*****************************************************************
006400*
006500 ENVIRONMENT DIVISION.
006600*-----------------------------------------------------------------
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.  IBM-PC.
006900 OBJECT-COMPUTER.  IBM-PC.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT WEATHER-INPUT-FILE  ASSIGN TO 'WXINPUT'
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-WXIN-STATUS.
007800     SELECT WEATHER-OUTPUT-FILE ASSIGN TO 'WXOUTPUT'
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-WXOUT-STATUS.
008100*
008200*****************************************************************
008300 DATA DIVISION.
008400*-----------------------------------------------------------------
008500 FILE SECTION.
008600*
008700 FD  WEATHER-INPUT-FILE.
008800     COPY WXOBS.
008900*
009000 FD  WEATHER-OUTPUT-FILE.
009100     COPY WXOUT.
009200*
009300*****************************************************************
009400 WORKING-STORAGE SECTION.
009500*
009600     COPY Z0900-ERROR-WKSTG.
009700*
009800*-----------------------------------------------------------------
009900*    ABSOLUTE-ZERO TABLE SUBSCRIPT - NO SUBORDINATE FIELDS AND
010000*    NEVER REDEFINED, SO IT SITS AT 77-LEVEL PER SHOP STANDARD,
010100*    AHEAD OF THE 01-LEVEL RECORDS AND GROUPS BELOW.
010200 77  WS-ABSZERO-IDX                  PIC S9(4) COMP VALUE ZERO.
010300*-----------------------------------------------------------------
010400*    FILE STATUS FIELDS
010500 01  WS-FILE-STATUS-FIELDS.
010600     05  WS-WXIN-STATUS              PIC XX.
010700         88  WS-WXIN-OK                  VALUE '00'.
010800         88  WS-WXIN-EOF                 VALUE '10'.
010900     05  WS-WXOUT-STATUS             PIC XX.
011000         88  WS-WXOUT-OK                 VALUE '00'.
011100     05  FILLER                      PIC X(04).
011200*
011300*-----------------------------------------------------------------
011400*    SWITCHES
011500 01  WS-SWITCHES.
011600     05  WS-EOF-SW                   PIC X     VALUE 'N'.
011700         88  WS-EOF                      VALUE 'Y'.
011800     05  WS-VALID-OBS-SW             PIC X     VALUE 'Y'.
011900         88  WS-VALID-OBS                VALUE 'Y'.
012000     05  FILLER                      PIC X(04).
012100*
012200*-----------------------------------------------------------------
012300*    WORK AREA FOR THE TEMPERATURE CONVERSION - CARRIED AT 4
012400*    DECIMAL DIGITS INTERMEDIATE, ROUNDED TO 2 ON THE STORED
012500*    FIELD PER THE 1996-11-01 CHANGE.
012600 01  WS-TEMP-WORK-AREA.
012700     05  WS-TEMP-CELSIUS-WORK        PIC S9(08)V9(04).
012800     05  WS-TEMP-WORK-R REDEFINES WS-TEMP-CELSIUS-WORK.
012900         10  WS-TEMP-WORK-WHOLE      PIC S9(08).
013000         10  WS-TEMP-WORK-DEC        PIC 9(04).
013100     05  FILLER                      PIC X(04).
013200*
013300*    ABSOLUTE-ZERO FLOOR TABLE, ONE ENTRY PER TEMPERATURE UNIT -
013400*    ADDED 1995-02-14 AFTER THE STATION 14 INCIDENT.
013500 01  WS-ABSZERO-CONST.
013600     05  FILLER                      PIC S9(05)V99 VALUE -273.15.
013700     05  FILLER                      PIC S9(05)V99 VALUE -459.67.
013800     05  FILLER                      PIC S9(05)V99 VALUE    0.00.
013900 01  WS-ABSZERO-TAB REDEFINES WS-ABSZERO-CONST.
014000     05  WS-ABSZERO-ENTRY            PIC S9(05)V99 OCCURS 3 TIMES.
014100*    ABSZERO-IDX IS THE 77-LEVEL ITEM UP AT THE TOP OF THIS
014200*    SECTION.
014300*
014400*    DATE WORK AREA - NOT USED FOR PAYMENT-DATE HERE, KEPT ONLY
014500*    TO MATCH SHOP STYLE FOR THE RUN-HEADER DISPLAY (SEE 1999-01
014600*    -18 Y2K NOTE ABOVE - NO STORED 2-DIGIT YEAR IN THIS FILE).
014700 01  WS-RUN-DATE                     PIC 9(08) VALUE ZERO.
014800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
014900     05  WS-RUN-CCYY                 PIC 9(04).
015000     05  WS-RUN-MM                   PIC 9(02).
015100     05  WS-RUN-DD                   PIC 9(02).
015200*
015300*-----------------------------------------------------------------
015400*    CONTROL TOTALS - WEATHER RECORDING
015500 01  WS-TOTALS.
015600     05  WS-OBS-READ                 PIC S9(8) COMP VALUE ZERO.
015700     05  WS-OBS-ACCEPTED             PIC S9(8) COMP VALUE ZERO.
015800     05  WS-OBS-REJECTED             PIC S9(8) COMP VALUE ZERO.
015900     05  WS-OBS-NORMAL               PIC S9(8) COMP VALUE ZERO.
016000     05  WS-OBS-MODERATE             PIC S9(8) COMP VALUE ZERO.
016100     05  WS-OBS-SEVERE               PIC S9(8) COMP VALUE ZERO.
016200     05  FILLER                      PIC X(04).
016300*
016400*    DISPLAY-EDIT FIELDS FOR THE END-OF-RUN SUMMARY LINE
016500 01  WS-EDIT-READ                    PIC ZZZ,ZZ9.
016600 01  WS-EDIT-ACCEPTED                PIC ZZZ,ZZ9.
016700 01  WS-EDIT-REJECTED                PIC ZZZ,ZZ9.
016800 01  WS-EDIT-COUNT                   PIC ZZZ,ZZ9.
016900*
017000*****************************************************************
017100 PROCEDURE DIVISION.
017200*
017300 0000-MAIN.
017400     MOVE 0 TO RETURN-CODE
017500     PERFORM A0100-INIT
017600     PERFORM B0100-RECORD-WEATHER THRU B0100-EXIT
017700             UNTIL WS-EOF
017800     PERFORM B0900-DISPLAY-TOTALS
017900     PERFORM Z0100-EXIT-APPLICATION
018000     GOBACK
018100     .
018200*
018300*****************************************************************
018400*    A0100-INIT - OPEN FILES, PRIME THE FIRST READ.
018500 A0100-INIT.
018600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
018700*
018800     OPEN INPUT  WEATHER-INPUT-FILE
018900     OPEN OUTPUT WEATHER-OUTPUT-FILE
019000*
019100     IF NOT WS-WXIN-OK OR NOT WS-WXOUT-OK
019200         DISPLAY 'ICPSWTHR - OPEN FAILED, IN=' WS-WXIN-STATUS
019300                 ' OUT=' WS-WXOUT-STATUS
019400         MOVE 16 TO RETURN-CODE
019500         SET WS-EOF TO TRUE
019600     ELSE
019700         PERFORM C0100-READ-WEATHER-FILE
019800     END-IF
019900     .
020000*
020100*****************************************************************
020200*    B0100-RECORD-WEATHER - ONE PASS PER OBSERVATION RECORD.
020300 B0100-RECORD-WEATHER.
020400     SET WS-VALID-OBS TO TRUE
020500*
020600     PERFORM C0200-CHECK-LAT-LONG
020700     IF WS-VALID-OBS
020800         PERFORM C0300-CHECK-HUMIDITY
020900     END-IF
021000     IF WS-VALID-OBS
021100         PERFORM C0400-CHECK-WIND-SPEED
021200     END-IF
021300     IF WS-VALID-OBS
021400         PERFORM C0500-CHECK-ABS-ZERO
021500     END-IF
021600*
021700     IF WS-VALID-OBS
021800         PERFORM B0200-CONVERT-AND-WRITE THRU B0200-EXIT
021900         ADD 1 TO WS-OBS-ACCEPTED
022000     ELSE
022100         ADD 1 TO WS-OBS-REJECTED
022200     END-IF
022300*
022400     PERFORM C0100-READ-WEATHER-FILE
022500     .
022600 B0100-EXIT.
022700     EXIT.
022800*
022900*****************************************************************
023000*    B0200-CONVERT-AND-WRITE - NORMALIZE TO CELSIUS, CLASSIFY
023100*    SEVERITY, WRITE THE OUTPUT RECORD.
023200 B0200-CONVERT-AND-WRITE.
023300     EVALUATE TRUE
023400         WHEN WXOBS-UNIT-CELSIUS
023500             COMPUTE WS-TEMP-CELSIUS-WORK ROUNDED =
023600                     WXOBS-TEMPERATURE-VALUE
023700         WHEN WXOBS-UNIT-FAHRENHEIT
023800             COMPUTE WS-TEMP-CELSIUS-WORK ROUNDED =
023900                     (WXOBS-TEMPERATURE-VALUE - 32) * 5 / 9
024000         WHEN WXOBS-UNIT-KELVIN
024100             COMPUTE WS-TEMP-CELSIUS-WORK ROUNDED =
024200                     WXOBS-TEMPERATURE-VALUE - 273.15
024300     END-EVALUATE
024400*
024500     PERFORM B0300-CLASSIFY-SEVERITY
024600*
024700     MOVE WXOBS-CITY                TO WXOUT-CITY
024800     MOVE WXOBS-COUNTRY             TO WXOUT-COUNTRY
024900     COMPUTE WXOUT-TEMPERATURE-CELSIUS ROUNDED =
025000             WS-TEMP-CELSIUS-WORK
025100     MOVE WXOBS-HUMIDITY             TO WXOUT-HUMIDITY
025200     MOVE WXOBS-WIND-SPEED           TO WXOUT-WIND-SPEED
025300*
025400     WRITE WEATHER-OUTPUT-REC
025500     .
025600 B0200-EXIT.
025700     EXIT.
025800*
025900*****************************************************************
026000*    B0300-CLASSIFY-SEVERITY - FROM WIND-SPEED, PER THE 2001-03
026100*    -14 CHANGE THAT PULLED THIS OUT OF THE WRITE PARAGRAPH.
026200 B0300-CLASSIFY-SEVERITY.
026300     IF WXOBS-WIND-SPEED > 50
026400         SET WXOUT-SEVERITY-SEVERE TO TRUE
026500         ADD 1 TO WS-OBS-SEVERE
026600     ELSE
026700         IF WXOBS-WIND-SPEED > 30
026800             SET WXOUT-SEVERITY-MODERATE TO TRUE
026900             ADD 1 TO WS-OBS-MODERATE
027000         ELSE
027100             SET WXOUT-SEVERITY-NORMAL TO TRUE
027200             ADD 1 TO WS-OBS-NORMAL
027300         END-IF
027400     END-IF
027500     .
027600*
027700*****************************************************************
027800*    B0900-DISPLAY-TOTALS - END-OF-RUN CONTROL TOTALS, AND THE
027900*    CALL TO ICPSLOG ADDED 2013-05-02.
028000 B0900-DISPLAY-TOTALS.
028100     MOVE WS-OBS-READ                TO WS-EDIT-READ
028200     MOVE WS-OBS-ACCEPTED             TO WS-EDIT-ACCEPTED
028300     MOVE WS-OBS-REJECTED             TO WS-EDIT-REJECTED
028400*
028500     DISPLAY ' '
028600     DISPLAY '********* ICPSWTHR - WEATHER RECORDING TOTALS ****'
028700     DISPLAY 'OBSERVATIONS READ. . . . . . . .' WS-EDIT-READ
028800     DISPLAY 'OBSERVATIONS ACCEPTED . . . . . .' WS-EDIT-ACCEPTED
028900     MOVE WS-OBS-NORMAL TO WS-EDIT-COUNT
029000     DISPLAY '    NORMAL. . . . . . . . . . .' WS-EDIT-COUNT
029100     MOVE WS-OBS-MODERATE TO WS-EDIT-COUNT
029200     DISPLAY '    MODERATE. . . . . . . . . .' WS-EDIT-COUNT
029300     MOVE WS-OBS-SEVERE TO WS-EDIT-COUNT
029400     DISPLAY '    SEVERE. . . . . . . . . . .' WS-EDIT-COUNT
029500     DISPLAY 'OBSERVATIONS REJECTED . . . . . .' WS-EDIT-REJECTED
029600     DISPLAY '***************************************************'
029700*
029800     MOVE 'ICPSWTHR' TO WC-MSG-RUN-ID
029900     STRING 'READ='     WS-EDIT-READ     DELIMITED BY SIZE
030000            ' ACC='     WS-EDIT-ACCEPTED  DELIMITED BY SIZE
030100            ' REJ='     WS-EDIT-REJECTED  DELIMITED BY SIZE
030200            INTO WC-MSG-TOTALS-TEXT
030300     CALL 'ICPSLOG' USING WR-RUN-SUMMARY-MSG
030400     .
030500*
030600*****************************************************************
030700*    C0100-READ-WEATHER-FILE
030800 C0100-READ-WEATHER-FILE.
030900     READ WEATHER-INPUT-FILE
031000         AT END
031100             SET WS-EOF TO TRUE
031200         NOT AT END
031300             ADD 1 TO WS-OBS-READ
031400     END-READ
031500     .
031600*
031700*****************************************************************
031800*    C0200-CHECK-LAT-LONG
031900 C0200-CHECK-LAT-LONG.
032000     IF WXOBS-LATITUDE < -90 OR WXOBS-LATITUDE > 90
032100         MOVE 'N' TO WS-VALID-OBS-SW
032200     ELSE
032300         IF WXOBS-LONGITUDE < -180 OR WXOBS-LONGITUDE > 180
032400             MOVE 'N' TO WS-VALID-OBS-SW
032500         END-IF
032600     END-IF
032700     .
032800*
032900*****************************************************************
033000*    C0300-CHECK-HUMIDITY
033100 C0300-CHECK-HUMIDITY.
033200     IF WXOBS-HUMIDITY > 100
033300         MOVE 'N' TO WS-VALID-OBS-SW
033400     END-IF
033500     .
033600*
033700*****************************************************************
033800*    C0400-CHECK-WIND-SPEED
033900 C0400-CHECK-WIND-SPEED.
034000     IF WXOBS-WIND-SPEED < ZERO
034100         MOVE 'N' TO WS-VALID-OBS-SW
034200     END-IF
034300     .
034400*
034500*****************************************************************
034600*    C0500-CHECK-ABS-ZERO - TABLE LOOKUP BY TEMPERATURE-UNIT,
034700*    ADDED 1995-02-14.
034800 C0500-CHECK-ABS-ZERO.
034900     EVALUATE TRUE
035000         WHEN WXOBS-UNIT-CELSIUS
035100             MOVE 1 TO WS-ABSZERO-IDX
035200         WHEN WXOBS-UNIT-FAHRENHEIT
035300             MOVE 2 TO WS-ABSZERO-IDX
035400         WHEN WXOBS-UNIT-KELVIN
035500             MOVE 3 TO WS-ABSZERO-IDX
035600         WHEN OTHER
035700             MOVE 'N' TO WS-VALID-OBS-SW
035800     END-EVALUATE
035900*
036000     IF WS-VALID-OBS
036100         IF WXOBS-TEMPERATURE-VALUE <
036200                 WS-ABSZERO-ENTRY (WS-ABSZERO-IDX)
036300             MOVE 'N' TO WS-VALID-OBS-SW
036400         END-IF
036500     END-IF
036600     .
036700*
036800*****************************************************************
036900 Z0100-EXIT-APPLICATION.
037000     CLOSE WEATHER-INPUT-FILE
037100     CLOSE WEATHER-OUTPUT-FILE
037200     .
