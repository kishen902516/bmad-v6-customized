000100******************************************************************
000200*    COPYLIB-CLAIM.CPY
000300*    CLAIM-MASTER REFERENCE RECORD - ONE ROW PER CLAIM.
000400*    LOADED IN FULL AT THE START OF ICPSPOST INTO WS-CLAIM-TABLE
000500*    (SEE COPYLIB-Z0900-ERROR-WKSTG.CPY) AND SEARCHED BY CLAIM-ID.
000600*
000700*    1998-11-02 BK  ADAPTED FROM THE OLD INVOICE DCLGEN WHEN THE
000800*                   SHOP PICKED UP THE CLAIMS-PAYMENT WORK.
000900*    2003-06-30 PB  ADDED CLAIM-STATUS 88-LEVELS, TICKET PBS-0219.
001000******************************************************************
001100 01  CLAIM-MASTER-REC.
001200     05  CLAIM-MASTER-CLAIM-ID         PIC 9(09).
001300     05  CLAIM-MASTER-CLAIM-NUMBER     PIC X(20).
001400     05  CLAIM-MASTER-CLAIM-STATUS     PIC X(12).
001500         88  CLAIM-STAT-SUBMITTED          VALUE 'SUBMITTED'.
001600         88  CLAIM-STAT-UNDER-REVIEW       VALUE 'UNDER_REVIEW'.
001700         88  CLAIM-STAT-APPROVED           VALUE 'APPROVED'.
001800         88  CLAIM-STAT-REJECTED           VALUE 'REJECTED'.
001900         88  CLAIM-STAT-PAID               VALUE 'PAID'.
002000     05  CLAIM-MASTER-CLAIMED-AMOUNT   PIC S9(15)V99 COMP-3.
002100     05  CLAIM-MASTER-CLAIMED-CURRENCY PIC X(03).
002200     05  CLAIM-MASTER-SUBMITTED-DATE   PIC 9(08).
002300     05  CLAIM-MASTER-SUB-DATE-R REDEFINES
002400             CLAIM-MASTER-SUBMITTED-DATE.
002500         10  CLAIM-MASTER-SUB-CCYY     PIC 9(04).
002600         10  CLAIM-MASTER-SUB-MM       PIC 9(02).
002700         10  CLAIM-MASTER-SUB-DD       PIC 9(02).
002800     05  CLAIM-MASTER-POLICY-NUMBER    PIC X(20).
002900     05  FILLER                        PIC X(10).
