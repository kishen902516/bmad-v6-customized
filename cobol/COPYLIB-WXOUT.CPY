000100******************************************************************
000200*    COPYLIB-WXOUT.CPY
000300*    WEATHER-OUTPUT RECORD - ONE PER ACCEPTED OBSERVATION.
000400*    WRITTEN TO THE WEATHER-OUTPUT-FILE BY ICPSWTHR.
000500*
000600*    2011-07-14 SS  FIRST CUT.
000700******************************************************************
000800 01  WEATHER-OUTPUT-REC.
000900     05  WXOUT-CITY                    PIC X(100).
001000     05  WXOUT-COUNTRY                 PIC X(02).
001100     05  WXOUT-TEMPERATURE-CELSIUS     PIC S9(08)V99.
001200     05  WXOUT-HUMIDITY                PIC 9(03).
001300     05  WXOUT-WIND-SPEED              PIC S9(05)V99.
001400     05  WXOUT-SEVERITY                PIC X(08).
001500         88  WXOUT-SEVERITY-NORMAL         VALUE 'NORMAL'.
001600         88  WXOUT-SEVERITY-MODERATE       VALUE 'MODERATE'.
001700         88  WXOUT-SEVERITY-SEVERE         VALUE 'SEVERE'.
001800     05  FILLER                        PIC X(10).
