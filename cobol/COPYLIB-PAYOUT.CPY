000100******************************************************************
000200*    COPYLIB-PAYOUT.CPY
000300*    PAYMENT-OUTPUT RECORD - ONE PER PAYMENT SUCCESSFULLY POSTED
000400*    BY ICPSPOST.  WRITTEN TO THE PAYMENT-OUTPUT-FILE.
000500*
000600*    1998-11-05 BK  FIRST CUT.
000700*    2004-02-11 SS  ADDED PAYMENT-STATUS 88-LEVELS FOR THE FULL
000800*                   LIFECYCLE, TICKET PBS-0240 (THE BATCH RUN
000900*                   ITSELF ONLY EVER POSTS PENDING - THE REST OF
001000*                   THE LIFECYCLE BELONGS TO THE ONLINE CLAIMS
001100*                   SYSTEM, NOT THIS JOB).
001200******************************************************************
001300 01  PAYMENT-OUTPUT-REC.
001400     05  PAYOUT-PAYMENT-ID             PIC 9(09).
001500     05  PAYOUT-CLAIM-ID                PIC 9(09).
001600     05  PAYOUT-PAYMENT-AMOUNT         PIC S9(15)V99 COMP-3.
001700     05  PAYOUT-PAYMENT-METHOD         PIC X(13).
001800     05  PAYOUT-PAYMENT-STATUS         PIC X(10).
001900         88  PAYOUT-STAT-PENDING           VALUE 'PENDING'.
002000         88  PAYOUT-STAT-PROCESSING        VALUE 'PROCESSING'.
002100         88  PAYOUT-STAT-COMPLETED         VALUE 'COMPLETED'.
002200         88  PAYOUT-STAT-FAILED            VALUE 'FAILED'.
002300         88  PAYOUT-STAT-REFUNDED          VALUE 'REFUNDED'.
002400     05  PAYOUT-TRANSACTION-ID         PIC X(32).
002500     05  PAYOUT-PAYMENT-DATE           PIC 9(08).
002600     05  PAYOUT-PAY-DATE-R REDEFINES
002700             PAYOUT-PAYMENT-DATE.
002800         10  PAYOUT-PAY-CCYY           PIC 9(04).
002900         10  PAYOUT-PAY-MM             PIC 9(02).
003000         10  PAYOUT-PAY-DD             PIC 9(02).
003100     05  PAYOUT-PROCESSED-BY           PIC X(100).
003200     05  PAYOUT-NOTES                  PIC X(500).
003300     05  FILLER                        PIC X(10).
