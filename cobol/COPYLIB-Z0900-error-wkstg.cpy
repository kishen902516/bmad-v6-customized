000100******************************************************************
000200*    COPYLIB-Z0900-ERROR-WKSTG.CPY
000300*    SHARED WORKING STORAGE FOR THE END-OF-RUN CONTROL-TOTAL LOG
000400*    LINE PASSED TO ICPSLOG.  PUT THIS FILE IN THE COPYLIB
000500*    DIRECTORY.  INCLUDE WITH 'COPY Z0900-ERROR-WKSTG.' IN WS.
000600*
000700*    1998-11-02 BK  ORIGINAL VERSION BUILT THE SQLCODE/DSNTIAR
000800*                   MESSAGE GROUP FOR THE DB2 ERROR ROUTINE.
000900*    2004-02-20 SS  DB2 RETIRED FROM THE CLAIMS-PAYMENT JOBS -
001000*                   SQLCODE FIELDS DROPPED, RENAMED TO CARRY THE
001100*                   RUN CONTROL-TOTAL SUMMARY LINE INSTEAD,
001200*                   TICKET PBS-0241.
001300******************************************************************
001400 01  WC-LOG-TEXT                 PIC X(80)     VALUE SPACE.
001500 01  W9-SPACE-CNT                PIC S9(4) COMP VALUE ZERO.
001600 01  WR-RUN-SUMMARY-MSG.
001700     05  WC-MSG-RUN-ID            PIC X(08) VALUE SPACE.
001800     05  FILLER                   PIC X(01) VALUE '|'.
001900     05  WC-MSG-TOTALS-TEXT       PIC X(70) VALUE SPACE.
