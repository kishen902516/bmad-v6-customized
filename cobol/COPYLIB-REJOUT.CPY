000100******************************************************************
000200*    COPYLIB-REJOUT.CPY
000300*    REJECT-OUTPUT RECORD - ONE PER PAYMENT REQUEST THAT FAILED
000400*    VALIDATION.  WRITTEN TO THE REJECT-OUTPUT-FILE BY ICPSPOST.
000500*
000600*    1998-11-05 BK  FIRST CUT.
000700******************************************************************
000800 01  REJECT-OUTPUT-REC.
000900     05  REJOUT-CLAIM-ID               PIC 9(09).
001000     05  REJOUT-TRANSACTION-ID         PIC X(32).
001100     05  REJOUT-REASON-CODE            PIC X(04).
001200         88  REJOUT-CLAIM-NOT-FOUND        VALUE 'CNF '.
001300         88  REJOUT-CLAIM-NOT-APPROVED     VALUE 'CNA '.
001400         88  REJOUT-DUP-TXN-ID             VALUE 'DUPT'.
001500         88  REJOUT-BAD-TXN-ID             VALUE 'BTXN'.
001600         88  REJOUT-BAD-AMOUNT             VALUE 'BAMT'.
001700         88  REJOUT-AMOUNT-EXCEEDS-CLAIM   VALUE 'AEXC'.
001800         88  REJOUT-BAD-METHOD             VALUE 'BMTH'.
001900     05  REJOUT-REASON-TEXT            PIC X(80).
002000     05  FILLER                        PIC X(10).
