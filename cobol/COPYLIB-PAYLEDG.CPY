000100******************************************************************
000200*    COPYLIB-PAYLEDG.CPY
000300*    PAYMENT-LEDGER-FILE ENTRY - ONE PER PAYMENT EVER POSTED,
000400*    ACROSS ALL PRIOR RUNS.  READ IN FULL AT START-UP BY ICPSPOST
000500*    AND LOADED INTO WS-TXN-TABLE SO TRANSACTION-ID UNIQUENESS
000600*    CAN BE CHECKED ACROSS THE WHOLE LEDGER, NOT JUST THIS RUN.
000700*
000800*    1998-11-09 BK  ADAPTED FROM THE OLD IMPORT-RESULT LOG LAYOUT.
000900******************************************************************
001000 01  PAYMENT-LEDGER-REC.
001100     05  PAYLEDG-PAYMENT-ID            PIC 9(09).
001200     05  PAYLEDG-TRANSACTION-ID        PIC X(32).
001300     05  FILLER                        PIC X(10).
