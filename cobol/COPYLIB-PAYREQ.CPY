000100******************************************************************
000200*    COPYLIB-PAYREQ.CPY
000300*    PAYMENT-REQUEST TRANSACTION RECORD - ONE PER PAYMENT TO BE
000400*    POSTED AGAINST A CLAIM.  READ SEQUENTIALLY BY ICPSPOST FROM
000500*    THE PAYMENT-REQUEST-FILE.
000600*
000700*    1998-11-02 BK  FIRST CUT, REPLACES THE OLD ITEM LAYOUT.
000800******************************************************************
000900 01  PAYMENT-REQUEST-REC.
001000     05  PAYREQ-CLAIM-ID               PIC 9(09).
001100     05  PAYREQ-PAYMENT-AMOUNT         PIC S9(15)V99 COMP-3.
001200     05  PAYREQ-PAYMENT-METHOD         PIC X(13).
001300     05  PAYREQ-TRANSACTION-ID         PIC X(32).
001400     05  PAYREQ-PROCESSED-BY           PIC X(100).
001500     05  PAYREQ-NOTES                  PIC X(500).
001600     05  FILLER                        PIC X(10).
