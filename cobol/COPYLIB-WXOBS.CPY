000100******************************************************************
000200*    COPYLIB-WXOBS.CPY
000300*    WEATHER-OBSERVATION INPUT RECORD - ONE PER READING TO BE
000400*    RECORDED.  READ SEQUENTIALLY BY ICPSWTHR FROM THE
000500*    WEATHER-INPUT-FILE.
000600*
000700*    2011-07-14 SS  FIRST CUT, WHEN THE SHOP PICKED UP THE
000800*                   WEATHER-FEED SIDE WORK FOR THE BROKER DESK.
000900******************************************************************
001000 01  WEATHER-OBSERVATION-REC.
001100     05  WXOBS-CITY                    PIC X(100).
001200     05  WXOBS-COUNTRY                 PIC X(02).
001300     05  WXOBS-LATITUDE                PIC S9(03)V9(06).
001400     05  WXOBS-LONGITUDE               PIC S9(03)V9(06).
001500     05  WXOBS-TEMPERATURE-VALUE       PIC S9(08)V99.
001600     05  WXOBS-TEMPERATURE-UNIT        PIC X(10).
001700         88  WXOBS-UNIT-CELSIUS            VALUE 'CELSIUS'.
001800         88  WXOBS-UNIT-FAHRENHEIT         VALUE 'FAHRENHEIT'.
001900         88  WXOBS-UNIT-KELVIN             VALUE 'KELVIN'.
002000     05  WXOBS-HUMIDITY                PIC 9(03).
002100     05  WXOBS-DESCRIPTION             PIC X(500).
002200     05  WXOBS-WIND-SPEED              PIC S9(05)V99.
002300     05  FILLER                        PIC X(10).
