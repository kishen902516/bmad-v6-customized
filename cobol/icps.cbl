000100******************************************************************
000200*    PROGRAM-ID. ICPS
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    ICPS.
000600 AUTHOR.        PETER B.
000700 INSTALLATION.  PBS DATA SYSTEMS.
000800 DATE-WRITTEN.  1998-11-02.
000900 DATE-COMPILED.
001000 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001100*
001200*****************************************************************
001300*                     C H A N G E   L O G
001400*****************************************************************
001500*    1998-11-02 PB  ORIGINAL VERSION.  NIGHT-CYCLE CONTROL JOB
001600*                   FOR THE CLAIMS-PAYMENT BATCH.  REPLACED THE
001700*                   OLD OPERATOR MENU FOR THIS JOB STREAM - THE
001800*                   NIGHT CYCLE RUNS UNATTENDED, SO THE MENU
001900*                   EVALUATE WAS COLLAPSED TO A STRAIGHT-LINE
002000*                   CALL SEQUENCE.
002100*    1998-12-04 PB  ADDED THE ABEND CHECK AFTER EACH CALL - OPS
002200*                   WANTED THE CONTROL JOB TO STOP THE CHAIN IF
002300*                   THE PAYMENT STEP FAILED, RATHER THAN GOING ON
002400*                   TO THE WEATHER STEP WITH BAD FILES.
002500*    1999-01-18 BK  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
002600*                   NO CHANGE REQUIRED.  SIGNED OFF PER MEMO
002700*                   99-03.
002800*    2013-05-02 PB  ADDED THE WEATHER-RECORDING STEP (ICPSWTHR)
002900*                   TO THE NIGHT CYCLE - THE BROKER DESK WORK
003000*                   NOW RUNS RIGHT AFTER THE CLAIMS PAYMENT STEP
003100*                   INSTEAD OF AS A SEPARATE JOB SUBMISSION.
003200*    2014-01-09 PB  THE ABEND CHECK WAS MOVING RETURN-CODE INTO
003300*                   A 2-CHARACTER SWITCH, WHICH ZERO-FILLS AND
003400*                   TRUNCATES ON A NUMERIC-TO-ALPHANUMERIC MOVE -
003500*                   RC 16 CAME OUT AS '00' AND THE CHAIN NEVER
003600*                   STOPPED.  SWITCHES REDECLARED NUMERIC SO THE
003700*                   COMPARE IS A STRAIGHT NUMBER.  TICKET PBS-0184.
003800*    2014-02-21 SS  DROPPED THE UPSI-0 TEST/PROD SWITCH FROM
003900*                   SPECIAL-NAMES - IT WAS NEVER WIRED TO ANY
004000*                   BRANCH IN THIS PROGRAM, JUST CARRIED OVER
004100*                   FROM THE PROPOSAL AND NEVER FINISHED.
004200*****************************************************************
004300*
004400 ENVIRONMENT DIVISION.
004500*-----------------------------------------------------------------
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-PC.
004800 OBJECT-COMPUTER.  IBM-PC.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*
005500*****************************************************************
005600 DATA DIVISION.
005700*-----------------------------------------------------------------
005800 FILE SECTION.
005900*
006000*****************************************************************
006100 WORKING-STORAGE SECTION.
006200*
006300*    CONSOLE RULE-OFF LINE - NO SUBORDINATE FIELDS AND NEVER
006400*    REDEFINED, SO IT SITS AT 77-LEVEL PER SHOP STANDARD, AHEAD
006500*    OF THE 01-LEVEL RECORDS AND GROUPS BELOW.
006600 77  WS-HEADLINE                     PIC X(60) VALUE ALL '-'.
006700*-----------------------------------------------------------------
006800*    STEP-CONTROL SWITCHES - HOLD THE CALLED PROGRAM'S OWN
006900*    RETURN-CODE, NOT A ZERO/NON-ZERO FLAG, SO THE 88-LEVEL
007000*    COMPARE BELOW IS A STRAIGHT NUMERIC TEST (1998-12-04).
007100 01  WS-STEP-SWITCHES.
007200     05  WS-PAYMENT-STEP-RC          PIC S9(04) COMP VALUE ZERO.
007300         88  WS-PAYMENT-STEP-OK         VALUE ZERO.
007400     05  WS-WEATHER-STEP-RC          PIC S9(04) COMP VALUE ZERO.
007500         88  WS-WEATHER-STEP-OK         VALUE ZERO.
007600     05  FILLER                      PIC X(04).
007700 01  WS-STEP-SWITCHES-R REDEFINES WS-STEP-SWITCHES
007800                                  PIC X(08).
007900*
008000*    RUN-DATE FOR THE CONSOLE BANNER ONLY - NEITHER BATCH UNIT
008100*    TAKES ITS RUN DATE FROM HERE, EACH ACCEPTS ITS OWN.
008200 01  WS-RUN-DATE                     PIC 9(08) VALUE ZERO.
008300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008400     05  WS-RUN-CCYY                 PIC 9(04).
008500     05  WS-RUN-MM                   PIC 9(02).
008600     05  WS-RUN-DD                   PIC 9(02).
008700*
008800*    RUN-BANNER CONSTANT AND ITS CHARACTER-ARRAY VIEW, KEPT SO
008900*    THE OPERATOR LOG HEADER CAN BE RE-STRUCK AT A DIFFERENT
009000*    WIDTH IF THE CONSOLE CLASS CHANGES - SEE THE 1998-12-04
009100*    ENTRY ABOVE.
009200 01  WS-RUN-BANNER                   PIC X(50) VALUE
009300         'ICPS NIGHT CYCLE - CLAIMS PAYMENT / WEATHER FEED'.
009400 01  WS-RUN-BANNER-R REDEFINES WS-RUN-BANNER.
009500     05  WS-RUN-BANNER-CHAR         PIC X OCCURS 50 TIMES.
009600*
009700*
009800*****************************************************************
009900 PROCEDURE DIVISION.
010000*
010100 0000-MAIN.
010200     PERFORM A0100-INIT
010300     PERFORM B0100-RUN-NIGHT-CYCLE THRU B0100-EXIT
010400     PERFORM Z0100-EXIT-APPLICATION
010500     STOP RUN
010600     .
010700*
010800*****************************************************************
010900*    A0100-INIT
011000 A0100-INIT.
011100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
011200     DISPLAY WS-HEADLINE
011300     DISPLAY WS-RUN-BANNER
011400     DISPLAY WS-HEADLINE
011500     .
011600*
011700*****************************************************************
011800*    B0100-RUN-NIGHT-CYCLE - CALLS EACH BATCH UNIT IN TURN, AND
011900*    STOPS THE CHAIN IF THE PAYMENT STEP ABENDS (1998-12-04).
012000 B0100-RUN-NIGHT-CYCLE.
012100     DISPLAY 'ICPS - STARTING CLAIM PAYMENT PROCESSING STEP'
012200     CALL 'ICPSPOST'
012300     MOVE RETURN-CODE TO WS-PAYMENT-STEP-RC
012400*
012500     IF NOT WS-PAYMENT-STEP-OK
012600         DISPLAY 'ICPS - PAYMENT STEP ABENDED, RC=' RETURN-CODE
012700         DISPLAY 'ICPS - WEATHER STEP SKIPPED'
012800     ELSE
012900         DISPLAY 'ICPS - STARTING WEATHER RECORDING STEP'
013000         CALL 'ICPSWTHR'
013100         MOVE RETURN-CODE TO WS-WEATHER-STEP-RC
013200         IF NOT WS-WEATHER-STEP-OK
013300             DISPLAY 'ICPS - WEATHER STEP ABENDED, RC='
013400                     RETURN-CODE
013500         END-IF
013600     END-IF
013700     .
013800 B0100-EXIT.
013900     EXIT.
014000*
014100*****************************************************************
014200 Z0100-EXIT-APPLICATION.
014300     DISPLAY WS-HEADLINE
014400     DISPLAY 'ICPS NIGHT CYCLE COMPLETE'
014500     DISPLAY WS-HEADLINE
014600     .
