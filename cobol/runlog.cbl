000100******************************************************************
000200*    PROGRAM-ID. ICPSLOG
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    ICPSLOG.
000600 AUTHOR.        BERTIL K.
000700 INSTALLATION.  PBS DATA SYSTEMS.
000800 DATE-WRITTEN.  1998-11-02.
000900 DATE-COMPILED.
001000 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001100*
001200*****************************************************************
001300*                     C H A N G E   L O G
001400*****************************************************************
001500*    1998-11-02 BK  ORIGINAL VERSION.  APPENDED THE DB2 SQLCODE
001600*                   AND DSNTIAR TEXT TO THE ERROR LOG FOR EVERY
001700*                   NIGHT-CYCLE JOB THAT CALLED IT.
001800*    1999-01-18 BK  Y2K REVIEW - DATE STAMP ALREADY CARRIED A
001900*                   4-DIGIT YEAR.  NO CHANGE REQUIRED.  SIGNED
002000*                   OFF PER MEMO 99-03.
002100*    2004-02-20 SS  DB2 RETIRED FROM THE CLAIMS-PAYMENT JOBS -
002200*                   RETIRED THE SQLCODE/DSNTIAR APPEND LOGIC.
002300*                   TICKET PBS-0241.
002400*    2013-05-02 PB  REPURPOSED AS A SHARED CONTROL-TOTAL LOGGER
002500*                   FOR ICPSPOST AND ICPSWTHR - ONE LINE PER RUN,
002600*                   TIME-STAMPED, CARRYING THE RUN-ID AND THE
002700*                   TOTALS TEXT THE CALLING PROGRAM BUILT.
002800*    2013-05-02 PB  DROPPED THE INTRINSIC-FUNCTION DATE MOVE,
002900*                   SHOP STANDARD IS ACCEPT FROM DATE/TIME.
003000*    2014-02-21 SS  ADDED AN APPEND COUNTER TO THE CONSOLE TRACE -
003100*                   OPS COULDN'T TELL FROM THE CONSOLE ALONE
003200*                   WHETHER THE PAYMENT-STEP OR THE WEATHER-STEP
003300*                   CALL HAD JUST WRITTEN THE LOG LINE.
003400*****************************************************************
003500*
003600 ENVIRONMENT DIVISION.
003700*-----------------------------------------------------------------
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-PC.
004000 OBJECT-COMPUTER.  IBM-PC.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT OPTIONAL RUN-LOG-FILE ASSIGN TO 'RUNLOG'
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-RUNLOG-STATUS.
004900*
005000*****************************************************************
005100 DATA DIVISION.
005200*-----------------------------------------------------------------
005300 FILE SECTION.
005400*
005500 FD  RUN-LOG-FILE.
005600 01  FD-RUN-LOG-REC.
005700     05  FC-YYYY                     PIC X(04).
005800     05  FC-SEP-1                    PIC X VALUE '-'.
005900     05  FC-MM                       PIC X(02).
006000     05  FC-SEP-2                    PIC X VALUE '-'.
006100     05  FC-DD                       PIC X(02).
006200     05  FC-SEP-3                    PIC X VALUE ' '.
006300     05  FC-HH                       PIC X(02).
006400     05  FC-SEP-4                    PIC X VALUE ':'.
006500     05  FC-MI                       PIC X(02).
006600     05  FC-SEP-5                    PIC X VALUE ':'.
006700     05  FC-SS                       PIC X(02).
006800     05  FC-SEP-6                    PIC X VALUE ' '.
006900     05  FC-RUN-ID                   PIC X(08).
007000     05  FC-SEP-7                    PIC X VALUE '|'.
007100     05  FC-TOTALS-TEXT              PIC X(70).
007200     05  FC-SEP-8                    PIC X VALUE '|'.
007300*
007400*****************************************************************
007500 WORKING-STORAGE SECTION.
007600*
007700*    APPEND COUNTER - THIS PROGRAM STAYS LOADED FOR BOTH CALLS IN
007800*    THE NIGHT CYCLE, SO A 77-LEVEL COUNTER HERE SURVIVES ACROSS
007900*    CALLS AND LETS THE CONSOLE TRACE SHOW WHICH CALL WROTE WHICH
008000*    LINE.  STAND-ALONE, NO SUBORDINATE FIELDS, NEVER REDEFINED -
008100*    77-LEVEL PER SHOP STANDARD, AHEAD OF THE 01-LEVEL AREAS.
008200 77  WS-APPEND-COUNT                 PIC S9(04) COMP VALUE ZERO.
008300*
008400*-----------------------------------------------------------------
008500*    RUN-DATE WORK AREA
008600 01  WS-LOG-DATE                     PIC 9(08) VALUE ZERO.
008700 01  WS-LOG-DATE-R REDEFINES WS-LOG-DATE.
008800     05  WS-LOG-CCYY                 PIC 9(04).
008900     05  WS-LOG-MM                   PIC 9(02).
009000     05  WS-LOG-DD                   PIC 9(02).
009100*
009200*    RUN-TIME WORK AREA
009300 01  WS-LOG-TIME                     PIC 9(08) VALUE ZERO.
009400 01  WS-LOG-TIME-R REDEFINES WS-LOG-TIME.
009500     05  WS-LOG-HH                   PIC 9(02).
009600     05  WS-LOG-MI                   PIC 9(02).
009700     05  WS-LOG-SS                   PIC 9(02).
009800     05  WS-LOG-HH100                PIC 9(02).
009900*
010000 01  WS-FILE-STATUS-FIELDS.
010100     05  WS-RUNLOG-STATUS            PIC XX.
010200         88  WS-RUNLOG-OK                VALUE '00'.
010300     05  FILLER                      PIC X(04).
010400*
010500*****************************************************************
010600 LINKAGE SECTION.
010700*
010800 01  LC-RUN-SUMMARY-MSG.
010900     05  LC-MSG-RUN-ID               PIC X(08).
011000     05  FILLER                      PIC X(01).
011100     05  LC-MSG-TOTALS-TEXT          PIC X(70).
011200 01  LC-RUN-SUMMARY-FLAT REDEFINES LC-RUN-SUMMARY-MSG
011300                                  PIC X(79).
011400*
011500*****************************************************************
011600 PROCEDURE DIVISION USING LC-RUN-SUMMARY-MSG.
011700*
011800 0000-MAIN.
011900     PERFORM A0100-APPEND-RUN-LOG
012000     EXIT PROGRAM
012100     .
012200*
012300*****************************************************************
012400*    A0100-APPEND-RUN-LOG - ONE LINE PER CALL, TIME-STAMPED.
012500 A0100-APPEND-RUN-LOG.
012600     ADD 1 TO WS-APPEND-COUNT
012700     DISPLAY 'ICPSLOG - APPEND #' WS-APPEND-COUNT
012800             ' FOR RUN-ID ' LC-MSG-RUN-ID
012900     ACCEPT WS-LOG-DATE FROM DATE YYYYMMDD
013000     ACCEPT WS-LOG-TIME FROM TIME
013100*
013200     OPEN EXTEND RUN-LOG-FILE
013300*
013400     MOVE WS-LOG-CCYY                TO FC-YYYY
013500     MOVE WS-LOG-MM                  TO FC-MM
013600     MOVE WS-LOG-DD                  TO FC-DD
013700     MOVE WS-LOG-HH                  TO FC-HH
013800     MOVE WS-LOG-MI                  TO FC-MI
013900     MOVE WS-LOG-SS                  TO FC-SS
014000     MOVE LC-MSG-RUN-ID              TO FC-RUN-ID
014100     MOVE LC-MSG-TOTALS-TEXT         TO FC-TOTALS-TEXT
014200*
014300     WRITE FD-RUN-LOG-REC
014400*
014500     CLOSE RUN-LOG-FILE
014600     .
